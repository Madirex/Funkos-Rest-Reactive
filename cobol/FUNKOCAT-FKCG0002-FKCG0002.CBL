000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     FKCG0002.
000600 AUTHOR.         MADALENA T. SOUSA.
000700 INSTALLATION.   FUNKOCAT - COLLECTIBLES DIVISION DATA CENTER.
000800 DATE-WRITTEN.   14/05/1991.
000900 DATE-COMPILED   WHEN-COMPILED.
001000 SECURITY.       COMPANY CONFIDENTIAL - BATCH PRODUCTION LIBRARY.
001100 REMARKS.
001200*----------------------------------------------------------------*
001300*                MADALENA T. SOUSA COBOL DEVELOPER                *
001400*----------------------------------------------------------------*
001500*    PROGRAM-ID..: FKCG0002.                                     *
001600*    ANALYST.....: MADALENA T. SOUSA                             *
001700*    PROGRAMMER..: MADALENA T. SOUSA                             *
001800*    DATE........: 14/05/1991                                    *
001900*----------------------------------------------------------------*
002000*    PROJECT.....: FUNKO COLLECTIBLE CATALOG PROJECT - FUNKOCAT  *
002100*----------------------------------------------------------------*
002200*    GOAL........: SAVE ONE NEW FIGURE INTO THE IN-MEMORY         *
002300*                  CATALOG TABLE PASSED BY FKCG0001 - VALIDATE,   *
002400*                  ASSIGN ITS KEY/ID AND APPEND THE SLOT.         *
002500*----------------------------------------------------------------*
002600*    FILES.......:  NONE - CALLED WITH THE TABLE ALREADY IN       *
002700*                  STORAGE, SEE FKCTB01.                          *
002800*----------------------------------------------------------------*
002900*    CALLS.......:  ABENDPGM (ON A FULL TABLE ONLY - A REJECTED   *
003000*                  FIGURE IS NOT AN ABEND, IT IS RETURN CODE 90). *
003100*----------------------------------------------------------------*
003200*    TABLE DB2...:  NONE - CATALOG KEPT IN THE FKCTB01 TABLE.    *
003300*----------------------------------------------------------------*
003400*    RETURN CODE.:  00 SAVED, 90 NOT VALID.                       *
003500*----------------------------------------------------------------*
003600*    CHANGE LOG..:                                               *
003700*    DATE       INIT  TICKET     DESCRIPTION                     *
003800*    ---------- ----  ---------  ------------------------------- *
003900*    14/05/1991 MTS   FK-0101    ORIGINAL PROGRAM - SAVE SERVICE.*
004000*    21/01/1993 RMM   FK-0119    ADDED THE TABLE-FULL ABEND - QA *
004100*                                HIT AN UNCHECKED OCCURS ON A    *
004200*                                LARGE CSV LOAD TEST.            *
004300*    09/09/1998 JLC   FK-0152    KEY IS ONLY GENERATED WHEN THE  *
004400*                                INPUT ROW DID NOT ALREADY CARRY *
004500*                                A 36-BYTE COD - MARKETING WANTS *
004600*                                PRE-ASSIGNED KEYS HONOURED.     *
004700*    19/01/1999 RMM   FK-0156    Y2K - NO DATE MATH IN THIS      *
004800*                                PROGRAM, CONFIRMED WITH QA.     *
004900*    30/09/2004 JLC   FK-0173    DROPPED THE UNUSED CLASS FK-    *
005000*                                NUMERIC-CLASS FROM SPECIAL-     *
005100*                                NAMES - THIS PROGRAM NEVER      *
005200*                                TESTED IT, FKCG0001 DOES THE    *
005300*                                REAL DIGIT VALIDATION NOW.      *
005400*----------------------------------------------------------------*
005500*================================================================*
005600*           E N V I R O N M E N T      D I V I S I O N           *
005700*================================================================*
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300
006400*================================================================*
006500*                  D A T A      D I V I S I O N                  *
006600*================================================================*
006700 DATA DIVISION.
006800 FILE SECTION.
006900*
007000*-----------------------------------------------------------------*
007100*                  WORKING-STORAGE SECTION                        *
007200*-----------------------------------------------------------------*
007300 WORKING-STORAGE SECTION.
007400
007500*DATA FOR ERROR LOG:
007600 01 WRK-ERROR-LOG.
007700    03 WRK-PROGRAM                   PIC X(08) VALUE
007800                                               'FKCG0002'  .
007900    03 WRK-ERROR-MSG                 PIC X(30) VALUE SPACES.
008000    03 WRK-ERROR-CODE                PIC X(30) VALUE SPACES.
008100    03 WRK-ERROR-DATE                PIC X(10) VALUE SPACES.
008200    03 WRK-ERROR-TIME                PIC X(08) VALUE SPACES.
008300
008400*ABENDING PROGRAM:
008500 77 WRK-ABEND-PGM                    PIC X(08) VALUE
008600                                               'ABENDPGM'  .
008700
008800*WORKING DATA FOR THE SYSTEM DATE AND TIME - USED ONLY TO STAMP  *
008900*THE ERROR LOG IF THE ABEND PATH IS TAKEN.                       *
009000 01 WRK-SYSTEM-DATE.
009100    03 YY                            PIC 9(02) VALUE ZEROS.
009200    03 MM                            PIC 9(02) VALUE ZEROS.
009300    03 DD                            PIC 9(02) VALUE ZEROS.
009400*
009500 01 WRK-DATE-FORMATTED.
009600    03 DD-FORMATTED                  PIC 9(02) VALUE ZEROS.
009700    03 FILLER                        PIC X(01) VALUE '-'.
009800    03 MM-FORMATTED                  PIC 9(02) VALUE ZEROS.
009900    03 FILLER                        PIC X(01) VALUE '-'.
010000    03 YYYY-FORMATTED                PIC 9(04) VALUE ZEROS.
010100*
010200 01 WRK-SYSTEM-TIME.
010300    03 HOUR                          PIC 9(02) VALUE ZEROS.
010400    03 MINUTE                        PIC 9(02) VALUE ZEROS.
010500    03 SECOND                        PIC 9(02) VALUE ZEROS.
010600    03 HUNDREDTH                     PIC 9(02) VALUE ZEROS.
010700*
010800 01 WRK-TIME-FORMATTED.
010900    03 HOUR-FORMATTED                PIC 9(02) VALUE ZEROS.
011000    03 FILLER                        PIC X(01) VALUE ':'.
011100    03 MINUTE-FORMATTED              PIC 9(02) VALUE ZEROS.
011200    03 FILLER                        PIC X(01) VALUE ':'.
011300    03 SECOND-FORMATTED              PIC 9(02) VALUE ZEROS.
011400 01 WRK-SYSTEM-TIME-R REDEFINES WRK-SYSTEM-TIME.
011500    03 WRK-SYS-TIME-HHMM             PIC 9(04).
011600    03 WRK-SYS-TIME-SSHH             PIC 9(04).
011700
011800*----------------------------------------------------------------*
011900*  GENERATED-KEY WORK AREA - SAME BUILD AS FKCG0001'S LOAD PHASE. *
012000*----------------------------------------------------------------*
012100 01 WRK-GEN-KEY-BUILD.
012200    03 WRK-GEN-SEG1                  PIC 9(08).
012300    03 FILLER                        PIC X(01) VALUE '-'.
012400    03 WRK-GEN-SEG2                  PIC 9(04).
012500    03 FILLER                        PIC X(01) VALUE '-'.
012600    03 WRK-GEN-SEG3                  PIC 9(04).
012700    03 FILLER                        PIC X(01) VALUE '-'.
012800    03 WRK-GEN-SEG4                  PIC 9(04).
012900    03 FILLER                        PIC X(01) VALUE '-'.
013000    03 WRK-GEN-SEG5                  PIC X(12) VALUE 'FUNKOCATALOG'.
013100 01 WRK-GEN-KEY-TEXT REDEFINES WRK-GEN-KEY-BUILD.
013200    03 WRK-GEN-KEY-ALL               PIC X(36).
013300 77 WRK-GEN-SEQUENCE                 PIC 9(04) COMP VALUE ZERO.
013400
013500*-----------------------------------------------------------------*
013600*                      LINKAGE SECTION                            *
013700*-----------------------------------------------------------------*
013800 LINKAGE SECTION.
013900 01 WRK-CATALOG-TABLE.
014000    COPY 'FKCTB01'.
014100
014200 01 WRK-FUNKO-REG.
014300    COPY 'FKCTG01'.
014400
014500 01 WRK-CALL-RETURN-AREA.
014600    03 WRK-RETURN-CODE               PIC 9(02) COMP.
014700 01 FILLER REDEFINES WRK-CALL-RETURN-AREA.
014800    03 WRK-RETURN-CODE-X             PIC X(02).
014900    88 WRK-CALL-OK                   VALUE '00'.
015000    88 WRK-CALL-NOT-VALID            VALUE '90'.
015100    88 WRK-CALL-NOT-FOUND            VALUE '95'.
015200
015300*================================================================*
015400 PROCEDURE                       DIVISION  USING
015500                                  WRK-CATALOG-TABLE
015600                                  WRK-FUNKO-REG
015700                                  WRK-CALL-RETURN-AREA.
015800*================================================================*
015900*----------------------------------------------------------------*
016000 0000-MAIN-PROCESS               SECTION.
016100*----------------------------------------------------------------*
016200     MOVE '00'                    TO WRK-RETURN-CODE-X.
016300
016400     PERFORM 7100-VALIDATE-FUNKO-REG.
016500
016600     IF WRK-CALL-OK
016700        IF FKCTB01-CATALOG-COUNT >= FKCTB01-CATALOG-MAX
016800           PERFORM 9000-GET-DATE-TIME
016900           MOVE 'CATALOG TABLE IS FULL' TO WRK-ERROR-MSG
017000           PERFORM 9999-CALL-ABEND-PGM
017100        ELSE
017200           PERFORM 7300-ASSIGN-KEY-AND-ID
017300           PERFORM 2000-APPEND-TO-TABLE
017400        END-IF
017500     END-IF.
017600
017700     GOBACK.
017800*----------------------------------------------------------------*
017900 0000-99-EXIT.                   EXIT.
018000*----------------------------------------------------------------*
018100*----------------------------------------------------------------*
018200 2000-APPEND-TO-TABLE            SECTION.
018300*----------------------------------------------------------------*
018400     ADD 1                       TO FKCTB01-CATALOG-COUNT.
018500     SET FKCTB01-CTLG-IDX        TO FKCTB01-CATALOG-COUNT.
018600
018700     MOVE WRK-FUNKO-REG          TO FKCTB01-CATALOG-ENTRY
018800                                    (FKCTB01-CTLG-IDX).
018900     SET FK-STATUS-ACTIVE OF FKCTB01-CATALOG-ENTRY
019000                                 (FKCTB01-CTLG-IDX) TO TRUE.
019100*----------------------------------------------------------------*
019200 2000-99-EXIT.                   EXIT.
019300*----------------------------------------------------------------*
019400*----------------------------------------------------------------*
019500 7100-VALIDATE-FUNKO-REG         SECTION.
019600*----------------------------------------------------------------*
019700     IF FK-NAME OF WRK-FUNKO-REG  EQUAL SPACES
019800        MOVE '90'                 TO WRK-RETURN-CODE-X
019900     END-IF.
020000
020100     IF NOT FK-MODEL-VALID OF WRK-FUNKO-REG
020200        MOVE '90'                 TO WRK-RETURN-CODE-X
020300     END-IF.
020400
020500     IF FK-PRICE OF WRK-FUNKO-REG  < ZERO
020600        MOVE '90'                 TO WRK-RETURN-CODE-X
020700     END-IF.
020800
020900     IF FK-REL-DATE OF WRK-FUNKO-REG EQUAL SPACES
021000        MOVE '90'                 TO WRK-RETURN-CODE-X
021100     END-IF.
021200*----------------------------------------------------------------*
021300 7100-99-EXIT.                   EXIT.
021400*----------------------------------------------------------------*
021500*----------------------------------------------------------------*
021600 7300-ASSIGN-KEY-AND-ID          SECTION.
021700*----------------------------------------------------------------*
021800     COMPUTE FK-ID OF WRK-FUNKO-REG =
021900             FKCTB01-CATALOG-COUNT + 1.
022000
022100     IF FK-COD OF WRK-FUNKO-REG   EQUAL SPACES
022200        PERFORM 7400-GENERATE-KEY
022300     END-IF.
022400*----------------------------------------------------------------*
022500 7300-99-EXIT.                   EXIT.
022600*----------------------------------------------------------------*
022700*----------------------------------------------------------------*
022800 7400-GENERATE-KEY               SECTION.
022900*----------------------------------------------------------------*
023000     PERFORM 9000-GET-DATE-TIME.
023100
023200     ADD 1                        TO WRK-GEN-SEQUENCE.
023300
023400     MOVE YYYY-FORMATTED          TO WRK-GEN-SEG1 (1:4).
023500     MOVE MM-FORMATTED            TO WRK-GEN-SEG1 (5:2).
023600     MOVE DD-FORMATTED            TO WRK-GEN-SEG1 (7:2).
023700     MOVE HOUR-FORMATTED          TO WRK-GEN-SEG2 (1:2).
023800     MOVE MINUTE-FORMATTED        TO WRK-GEN-SEG2 (3:2).
023900     MOVE SECOND-FORMATTED        TO WRK-GEN-SEG3 (1:2).
024000     MOVE WRK-GEN-SEQUENCE        TO WRK-GEN-SEG3 (3:2).
024100     MOVE WRK-GEN-SEQUENCE        TO WRK-GEN-SEG4.
024200
024300     MOVE WRK-GEN-KEY-ALL         TO FK-COD OF WRK-FUNKO-REG.
024400*----------------------------------------------------------------*
024500 7400-99-EXIT.                   EXIT.
024600*----------------------------------------------------------------*
024700*----------------------------------------------------------------*
024800 9000-GET-DATE-TIME              SECTION.
024900*----------------------------------------------------------------*
025000     ACCEPT WRK-SYSTEM-DATE       FROM DATE.
025100     MOVE YY                      TO YYYY-FORMATTED.
025200     MOVE MM                      TO MM-FORMATTED.
025300     MOVE DD                      TO DD-FORMATTED.
025400     ADD  2000                    TO YYYY-FORMATTED.
025500
025600     ACCEPT WRK-SYSTEM-TIME       FROM TIME.
025700     MOVE HOUR                    TO HOUR-FORMATTED.
025800     MOVE MINUTE                  TO MINUTE-FORMATTED.
025900     MOVE SECOND                  TO SECOND-FORMATTED.
026000*----------------------------------------------------------------*
026100 9000-99-EXIT.                   EXIT.
026200*----------------------------------------------------------------*
026300*----------------------------------------------------------------*
026400 9999-CALL-ABEND-PGM             SECTION.
026500*----------------------------------------------------------------*
026600     MOVE WRK-DATE-FORMATTED      TO WRK-ERROR-DATE.
026700     MOVE WRK-TIME-FORMATTED      TO WRK-ERROR-TIME.
026800     CALL WRK-ABEND-PGM           USING WRK-ERROR-LOG.
026900*----------------------------------------------------------------*
027000 9999-99-EXIT.                   EXIT.
027100*----------------------------------------------------------------*
