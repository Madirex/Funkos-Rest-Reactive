000100*================================================================*
000200*        F K C T B 0 1   -   C A T A L O G   T A B L E            *
000300*================================================================*
000400*    BOOK........: FKCTB01                                       *
000500*    PROJECT.....: FUNKO COLLECTIBLE CATALOG PROJECT - FUNKOCAT   *
000600*----------------------------------------------------------------*
000700*    GOAL........: IN-MEMORY CATALOG STORE.  THE DRIVER (FKCG0001) *
000800*                  CARRIES THIS TABLE IN WORKING-STORAGE AND PASS- *
000900*                  ES IT ON EVERY CALL TO FKCG0002/0003/0004 SO    *
001000*                  THOSE PROGRAMS CAN FIND, ADD, CHANGE OR MARK-   *
001100*                  DELETED A SLOT WITHOUT NEEDING VSAM OR DB2 - THE*
001200*                  CATALOG NEVER LEFT MEMORY, PER STEERING CO.     *
001400*----------------------------------------------------------------*
001500*    HISTORY.....:                                                *
001600*    DATE       INIT  TICKET     DESCRIPTION                      *
001700*    ---------- ----  ---------  -------------------------------- *
001800*    14/05/1991 RMM   FK-0002    ORIGINAL BOOK - 500-SLOT TABLE.   *
001900*    07/06/2003 MTS   FK-0059    FKCTB01-CATALOG-MAX PULLED OUT AS *
002000*                                A SEPARATE 77-STYLE ITEM SO THE   *
002100*                                CALLED PROGRAMS CAN BOUNDS-CHECK   *
002200*                                WITHOUT A LITERAL OF THEIR OWN.    *
002300*----------------------------------------------------------------*
002400 05 FKCTB01-CATALOG-COUNT              PIC 9(05) COMP.
002500 05 FKCTB01-CATALOG-MAX                PIC 9(05) COMP VALUE 00500.
002600 05 FKCTB01-CATALOG-ENTRY OCCURS 500 TIMES
002700                          INDEXED BY FKCTB01-CTLG-IDX.
002800    COPY 'FKCTG01'.
