000100*================================================================*
000200*        F K C T G 0 1   -   F U N K O   C A T A L O G  R E C     *
000300*================================================================*
000400*    BOOK........: FKCTG01                                       *
000500*    PROJECT.....: FUNKO COLLECTIBLE CATALOG PROJECT - FUNKOCAT   *
000600*----------------------------------------------------------------*
000700*    GOAL........: LAYOUT OF ONE CATALOG FIGURE, SHARED BY THE    *
000800*                  INPUT FILE (FUNKOS-INPUT), THE BACKUP FILE     *
000900*                  (BACKUP-FILE) AND THE IN-MEMORY CATALOG TABLE  *
001000*                  (SEE FKCTB01).                                 *
001100*----------------------------------------------------------------*
001200*    HISTORY.....:                                                *
001300*    DATE       INIT  TICKET     DESCRIPTION                      *
001400*    ---------- ----  ---------  -------------------------------- *
001500*    14/05/1991 RMM   FK-0001    ORIGINAL BOOK - FIGURE RECORD.    *
001600*    03/11/1993 RMM   FK-0014    ADDED FK-MODEL 88-LEVELS FOR THE  *
001700*                                FOUR CATEGORY CODES ON FILE.      *
001800*    22/02/1996 JLC   FK-0029    ADDED FK-REL-DATE-R REDEFINES SO  *
001900*                                THE YEAR-FILTER QUERY CAN COMPARE *
002000*                                THE FIRST 4 BYTES WITHOUT A       *
002100*                                REFERENCE MODIFICATION EVERY TIME.*
002200*    09/09/1998 JLC   FK-0041    ADDED FK-COD-R REDEFINES TO SPLIT *
002300*                                THE GENERATED KEY THE SAME WAY WE *
002400*                                SPLIT OTHER DASHED KEYS ON FILE.  *
002500*    19/01/1999 RMM   FK-0044    Y2K - FK-REL-YEAR IS ALREADY A    *
002600*                                FULL 4-DIGIT FIELD, NO CHANGE     *
002700*                                NEEDED, CONFIRMED WITH QA.        *
002800*    07/06/2003 MTS   FK-0058    ADDED FK-STATUS-IND SO A DELETED  *
002900*                                TABLE SLOT CAN BE MARKED WITHOUT  *
003000*                                RESHUFFLING SUBSCRIPTS DURING A   *
003100*                                DELETE (SEE FKCG0004).            *
003200*----------------------------------------------------------------*
003300 05 FK-COD                             PIC X(36).
003400 05 FK-COD-R REDEFINES FK-COD.
003500    10 FK-COD-SEG1                     PIC X(08).
003600    10 FILLER                          PIC X(01).
003700    10 FK-COD-SEG2                     PIC X(04).
003800    10 FILLER                          PIC X(01).
003900    10 FK-COD-SEG3                     PIC X(04).
004000    10 FILLER                          PIC X(01).
004100    10 FK-COD-SEG4                     PIC X(04).
004200    10 FILLER                          PIC X(01).
004300    10 FK-COD-SEG5                     PIC X(12).
004400*FK-ID..........: SEQUENTIAL INTERNAL ID, ASSIGNED IN LOAD/SAVE     *
004500*                  ORDER, STARTING AT 1.                           *
004600 05 FK-ID                              PIC 9(05).
004700*FK-NAME........: FIGURE NAME AS PRINTED ON THE BOX.                *
004800 05 FK-NAME                            PIC X(40).
004900*FK-MODEL.......: CATEGORY CODE - ONE OF THE FOUR 88-LEVELS BELOW.  *
005000 05 FK-MODEL                           PIC X(10).
005100    88 FK-MODEL-MARVEL                 VALUE 'MARVEL'.
005200    88 FK-MODEL-DISNEY                 VALUE 'DISNEY'.
005300    88 FK-MODEL-ANIME                  VALUE 'ANIME'.
005400    88 FK-MODEL-OTROS                  VALUE 'OTROS'.
005500    88 FK-MODEL-VALID                  VALUE 'MARVEL', 'DISNEY',
005600                                             'ANIME', 'OTROS'.
005700*FK-PRICE.......: UNIT PRICE, ZONED - THIS SHOP DOES NOT PACK       *
005800*                  MONEY FIELDS ON PRINTED-CATALOG WORK.           *
005900 05 FK-PRICE                           PIC S9(05)V99.
006000*FK-REL-DATE....: RELEASE DATE, ISO YYYY-MM-DD, AS RECEIVED FROM    *
006100*                  THE INPUT FILE - NOT A COBOL DATE FIELD.        *
006200 05 FK-REL-DATE                        PIC X(10).
006300 05 FK-REL-DATE-R REDEFINES FK-REL-DATE.
006400    10 FK-REL-YEAR                     PIC X(04).
006500    10 FILLER                          PIC X(01).
006600    10 FK-REL-MONTH                    PIC X(02).
006700    10 FILLER                          PIC X(01).
006800    10 FK-REL-DAY                      PIC X(02).
006900*FK-STATUS-IND..: 'A' ACTIVE SLOT, 'D' DELETED SLOT (SEE FK-0058).  *
007000 05 FK-STATUS-IND                      PIC X(01).
007100    88 FK-STATUS-ACTIVE                VALUE 'A'.
007200    88 FK-STATUS-DELETED               VALUE 'D'.
007300 05 FILLER                             PIC X(11).
