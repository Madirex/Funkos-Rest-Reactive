000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     ABENDPGM.
000600 AUTHOR.         MADALENA T. SOUSA.
000700 INSTALLATION.   FUNKOCAT - COLLECTIBLES DIVISION DATA CENTER.
000800 DATE-WRITTEN.   14/05/1991.
000900 DATE-COMPILED   WHEN-COMPILED.
001000 SECURITY.       COMPANY CONFIDENTIAL - BATCH PRODUCTION LIBRARY.
001100 REMARKS.
001200*----------------------------------------------------------------*
001300*                MADALENA T. SOUSA COBOL DEVELOPER                *
001400*----------------------------------------------------------------*
001500*    PROGRAM-ID..: ABENDPGM.                                     *
001600*    ANALYST.....: MADALENA T. SOUSA                             *
001700*    PROGRAMMER..: MADALENA T. SOUSA                             *
001800*    DATE........: 14/05/1991                                    *
001900*----------------------------------------------------------------*
002000*    PROJECT.....: FUNKO COLLECTIBLE CATALOG PROJECT - FUNKOCAT  *
002100*----------------------------------------------------------------*
002200*    GOAL........: ABNORMAL END PROGRAM - COMMON ABEND HANDLER   *
002300*                  CALLED BY THE FKCG-SERIES SUBPROGRAMS WHEN AN *
002400*                  OPERATIONAL FAILURE PREVENTS THE CATALOG FROM *
002500*                  BEING TRUSTED, e.g. THE IN-MEMORY TABLE IS    *
002600*                  FULL (SEE FK-0120).                           *
002700*----------------------------------------------------------------*
002800*    FILES.......:  NONE.                                        *
002900*----------------------------------------------------------------*
003000*    TABLE DB2...:  NONE.                                        *
003100*----------------------------------------------------------------*
003200*    CHANGE LOG..:                                               *
003300*    DATE       INIT  TICKET     DESCRIPTION                     *
003400*    ---------- ----  ---------  ------------------------------- *
003500*    14/05/1991 MTS   FK-0005    ORIGINAL PROGRAM - COPIED FROM  *
003600*                                THE SHOP STANDARD ABEND HANDLER.*
003700*    21/01/1993 RMM   FK-0120    NO LONGER ISSUES A DATABASE     *
003800*                                ROLLBACK BEFORE CALLING - THE   *
003900*                                CATALOG IS MEMORY-ONLY, THERE   *
004000*                                IS NOTHING TO ROLL BACK.        *
004100*    03/11/1993 RMM   FK-0121    ADDED THE DATE/TIME/CODE        *
004200*                                REDEFINES BELOW SO THE CONSOLE  *
004300*                                PANEL CAN SHOW DD/MM/YYYY AND   *
004400*                                HH:MM:SS INSTEAD OF ONE LONG    *
004500*                                UNBROKEN STRING.                *
004600*    19/01/1999 RMM   FK-0158    Y2K - WRK-ERROR-DATE ALREADY    *
004700*                                CARRIES A FULL 4-DIGIT YEAR,    *
004800*                                CONFIRMED WITH QA, NO CENTURY   *
004900*                                WINDOW NEEDED.                  *
005000*    07/06/2003 MTS   FK-0164    PANEL NOW SHOWS THE BARE 4-     *
005100*                                DIGIT RETURN CODE INSTEAD OF    *
005200*                                THE FULL 30-BYTE TEXT FIELD -   *
005300*                                OPERATIONS ASKED FOR A SHORTER  *
005400*                                LINE ON THE CONSOLE LOG.        *
005500*    30/09/2004 JLC   FK-0171    SPLIT THE CONSOLE PANEL OUT     *
005600*                                INTO ITS OWN PARAGRAPH AND      *
005700*                                DROPPED THE UNUSED CLASS FK-    *
005800*                                NUMERIC-CLASS FROM SPECIAL-     *
005900*                                NAMES - THIS PROGRAM NEVER      *
006000*                                TESTED IT, FKCG0001 DOES THE    *
006100*                                REAL DIGIT VALIDATION NOW.      *
006200*----------------------------------------------------------------*
006300*================================================================*
006400*           E N V I R O N M E N T      D I V I S I O N           *
006500*================================================================*
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100
007200*================================================================*
007300*                  D A T A      D I V I S I O N                  *
007400*================================================================*
007500 DATA DIVISION.
007600 FILE SECTION.
007700*
007800*-----------------------------------------------------------------*
007900*                  WORKING-STORAGE SECTION                        *
008000*-----------------------------------------------------------------*
008100 WORKING-STORAGE SECTION.
008200
008300*-----------------------------------------------------------------*
008400*                      LINKAGE SECTION                            *
008500*-----------------------------------------------------------------*
008600 LINKAGE SECTION.
008700 01 WRK-ERROR-LOG.
008800    03 WRK-PROGRAM                         PIC X(08).
008900    03 WRK-ERROR-MSG                       PIC X(30).
009000    03 WRK-ERROR-CODE                      PIC X(30).
009100    03 WRK-ERROR-CODE-R REDEFINES WRK-ERROR-CODE.
009200       05 WRK-ERR-CODE-NUM                 PIC X(04).
009300       05 FILLER                           PIC X(26).
009400    03 WRK-ERROR-DATE                      PIC X(10).
009500    03 WRK-ERROR-DATE-R REDEFINES WRK-ERROR-DATE.
009600       05 WRK-ERR-DAY                      PIC X(02).
009700       05 FILLER                           PIC X(01).
009800       05 WRK-ERR-MONTH                    PIC X(02).
009900       05 FILLER                           PIC X(01).
010000       05 WRK-ERR-YEAR                     PIC X(04).
010100    03 WRK-ERROR-TIME                      PIC X(08).
010200    03 WRK-ERROR-TIME-R REDEFINES WRK-ERROR-TIME.
010300       05 WRK-ERR-HOUR                     PIC X(02).
010400       05 FILLER                           PIC X(01).
010500       05 WRK-ERR-MINUTE                   PIC X(02).
010600       05 FILLER                           PIC X(01).
010700       05 WRK-ERR-SECOND                   PIC X(02).
010800*================================================================*
010900 PROCEDURE                       DIVISION  USING WRK-ERROR-LOG.
011000*================================================================*
011100*----------------------------------------------------------------*
011200 0000-MAIN-PROCESS               SECTION.
011300*----------------------------------------------------------------*
011400     PERFORM 0100-DISPLAY-ABEND-PANEL.
011500
011600     STOP RUN.
011700*----------------------------------------------------------------*
011800 0000-99-EXIT.                   EXIT.
011900*----------------------------------------------------------------*
012000*----------------------------------------------------------------*
012100*  0100-DISPLAY-ABEND-PANEL - WRITES THE OPERATOR CONSOLE PANEL   *
012200*  FOR A CATALOG-BATCH ABEND (SEE FK-0121/FK-0164/FK-0171).  THE  *
012300*  DATE, TIME AND RETURN CODE ARE BROKEN OUT THROUGH THE          *
012400*  REDEFINES ABOVE SO THE PANEL READS DD/MM/YYYY AND HH:MM:SS,    *
012500*  NOT ONE UNBROKEN 10-BYTE / 8-BYTE / 30-BYTE FIELD.             *
012600*----------------------------------------------------------------*
012700 0100-DISPLAY-ABEND-PANEL        SECTION.
012800*----------------------------------------------------------------*
012900     DISPLAY '=================================================='.
013000     DISPLAY '===          FUNKOCAT BATCH RUN ABENDED         ==='.
013100     DISPLAY '=================================================='.
013200     DISPLAY 'FAILING PROGRAM....: ' WRK-PROGRAM.
013300     DISPLAY 'ABEND DATE.........: ' WRK-ERR-DAY   '/'
013400                                     WRK-ERR-MONTH '/'
013500                                     WRK-ERR-YEAR.
013600     DISPLAY 'ABEND TIME.........: ' WRK-ERR-HOUR   ':'
013700                                     WRK-ERR-MINUTE ':'
013800                                     WRK-ERR-SECOND.
013900     DISPLAY 'RETURN CODE........: ' WRK-ERR-CODE-NUM.
014000     DISPLAY 'ERROR MESSAGE......: ' WRK-ERROR-MSG.
014100     DISPLAY '=================================================='.
014200     DISPLAY 'RUN TERMINATED - NOTIFY THE ON-CALL OPERATOR.'.
014300     DISPLAY '=================================================='.
014400*----------------------------------------------------------------*
014500 0100-99-EXIT.                   EXIT.
014600*----------------------------------------------------------------*
