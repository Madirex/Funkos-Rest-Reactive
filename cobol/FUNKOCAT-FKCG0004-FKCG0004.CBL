000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     FKCG0004.
000600 AUTHOR.         MADALENA T. SOUSA.
000700 INSTALLATION.   FUNKOCAT - COLLECTIBLES DIVISION DATA CENTER.
000800 DATE-WRITTEN.   17/05/1991.
000900 DATE-COMPILED   WHEN-COMPILED.
001000 SECURITY.       COMPANY CONFIDENTIAL - BATCH PRODUCTION LIBRARY.
001100 REMARKS.
001200*----------------------------------------------------------------*
001300*                MADALENA T. SOUSA COBOL DEVELOPER                *
001400*----------------------------------------------------------------*
001500*    PROGRAM-ID..: FKCG0004.                                     *
001600*    ANALYST.....: MADALENA T. SOUSA                             *
001700*    PROGRAMMER..: MADALENA T. SOUSA                             *
001800*    DATE........: 17/05/1991                                    *
001900*----------------------------------------------------------------*
002000*    PROJECT.....: FUNKO COLLECTIBLE CATALOG PROJECT - FUNKOCAT  *
002100*----------------------------------------------------------------*
002200*    GOAL........: LOCATE ONE FIGURE IN THE IN-MEMORY CATALOG BY  *
002300*                  ITS COD AND MARK THE SLOT DELETED - THE SLOT   *
002400*                  STAYS IN THE TABLE, ONLY FK-STATUS-IND CHANGES,*
002500*                  SO FK-ID NUMBERING NEVER SHIFTS (SEE FK-0058). *
002600*----------------------------------------------------------------*
002700*    FILES.......:  NONE - CALLED WITH THE TABLE ALREADY IN       *
002800*                  STORAGE, SEE FKCTB01.                          *
002900*----------------------------------------------------------------*
003000*    CALLS.......:  NONE.                                        *
003100*----------------------------------------------------------------*
003200*    TABLE DB2...:  NONE - CATALOG KEPT IN THE FKCTB01 TABLE.    *
003300*----------------------------------------------------------------*
003400*    RETURN CODE.:  00 DELETED, 95 COD NOT FOUND OR ALREADY GONE. *
003500*----------------------------------------------------------------*
003600*    CHANGE LOG..:                                               *
003700*    DATE       INIT  TICKET     DESCRIPTION                     *
003800*    ---------- ----  ---------  ------------------------------- *
003900*    17/05/1991 MTS   FK-0104    ORIGINAL PROGRAM - DELETE       *
004000*                                SERVICE.                        *
004100*    03/11/1993 RMM   FK-0122    CONFIRMED WITH THE UPDATE       *
004200*                                PROGRAM'S AUTHOR THAT A DELETED  *
004300*                                SLOT'S FK-ID AND FK-COD ARE      *
004400*                                NEVER REASSIGNED - THE SLOT      *
004500*                                STAYS RESERVED FOREVER.          *
004600*    19/01/1999 RMM   FK-0159    Y2K - THIS PROGRAM DOES NO DATE  *
004700*                                MATH OF ITS OWN, CONFIRMED WITH  *
004800*                                QA, NO CHANGE REQUIRED.          *
004900*    07/06/2003 MTS   FK-0060    A SLOT ALREADY MARKED DELETED   *
005000*                                NOW RETURNS 95 INSTEAD OF 00 SO *
005100*                                A DOUBLE DELETE IS VISIBLE ON   *
005200*                                THE JOB REPORT.                 *
005300*    30/09/2004 JLC   FK-0172    DROPPED THE UNUSED CLASS FK-     *
005400*                                NUMERIC-CLASS FROM SPECIAL-      *
005500*                                NAMES - THIS PROGRAM NEVER       *
005600*                                TESTED IT, FKCG0001 DOES THE     *
005700*                                REAL DIGIT VALIDATION NOW.       *
005800*----------------------------------------------------------------*
005900*================================================================*
006000*           E N V I R O N M E N T      D I V I S I O N           *
006100*================================================================*
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700
006800*================================================================*
006900*                  D A T A      D I V I S I O N                  *
007000*================================================================*
007100 DATA DIVISION.
007200 FILE SECTION.
007300*
007400*-----------------------------------------------------------------*
007500*                  WORKING-STORAGE SECTION                        *
007600*-----------------------------------------------------------------*
007700 WORKING-STORAGE SECTION.
007800
007900 77 WRK-CTLG-IDX                     PIC 9(05) COMP VALUE ZERO.
008000 77 WRK-ROW-FOUND-SW                 PIC X(01) VALUE 'N'.
008100    88 WRK-ROW-FOUND                 VALUE 'Y'.
008200
008300*----------------------------------------------------------------*
008400*  AUDIT STAMP - RESERVED FOR THE CHANGE-HISTORY REPORT MARKETING *
008500*  KEEPS ASKING FOR, NOT YET BUILT (SEE FK-0060 FOLLOW-UP NOTE).  *
008600*----------------------------------------------------------------*
008700 01 WRK-AUDIT-STAMP.
008800    03 WRK-AUDIT-DATE                PIC X(08) VALUE SPACES.
008900    03 WRK-AUDIT-TIME                PIC X(06) VALUE SPACES.
009000 01 WRK-AUDIT-STAMP-R REDEFINES WRK-AUDIT-STAMP.
009100    03 WRK-AUDIT-YEAR                PIC X(04).
009200    03 WRK-AUDIT-MONTHDAY            PIC X(04).
009300    03 WRK-AUDIT-TIME-X              PIC X(06).
009400
009500*-----------------------------------------------------------------*
009600*                      LINKAGE SECTION                            *
009700*-----------------------------------------------------------------*
009800 LINKAGE SECTION.
009900 01 WRK-CATALOG-TABLE.
010000    COPY 'FKCTB01'.
010100
010200 01 WRK-DELETE-COD                   PIC X(36).
010300 01 WRK-DELETE-COD-R REDEFINES WRK-DELETE-COD.
010400    05 WRK-DEL-SEG1                  PIC X(08).
010500    05 FILLER                        PIC X(01).
010600    05 WRK-DEL-SEG2                  PIC X(04).
010700    05 FILLER                        PIC X(01).
010800    05 WRK-DEL-SEG3                  PIC X(04).
010900    05 FILLER                        PIC X(01).
011000    05 WRK-DEL-SEG4                  PIC X(04).
011100    05 FILLER                        PIC X(01).
011200    05 WRK-DEL-SEG5                  PIC X(12).
011300
011400 01 WRK-CALL-RETURN-AREA.
011500    03 WRK-RETURN-CODE               PIC 9(02) COMP.
011600 01 FILLER REDEFINES WRK-CALL-RETURN-AREA.
011700    03 WRK-RETURN-CODE-X             PIC X(02).
011800    88 WRK-CALL-OK                   VALUE '00'.
011900    88 WRK-CALL-NOT-VALID            VALUE '90'.
012000    88 WRK-CALL-NOT-FOUND            VALUE '95'.
012100
012200*================================================================*
012300 PROCEDURE                       DIVISION  USING
012400                                  WRK-CATALOG-TABLE
012500                                  WRK-DELETE-COD
012600                                  WRK-CALL-RETURN-AREA.
012700*================================================================*
012800*----------------------------------------------------------------*
012900 0000-MAIN-PROCESS               SECTION.
013000*----------------------------------------------------------------*
013100     MOVE '00'                    TO WRK-RETURN-CODE-X.
013200
013300     PERFORM 7200-FIND-ACTIVE-BY-COD.
013400
013500     IF NOT WRK-ROW-FOUND
013600        MOVE '95'                 TO WRK-RETURN-CODE-X
013700     ELSE
013800        SET FK-STATUS-DELETED OF FKCTB01-CATALOG-ENTRY
013900                                  (WRK-CTLG-IDX) TO TRUE
014000     END-IF.
014100
014200     GOBACK.
014300*----------------------------------------------------------------*
014400 0000-99-EXIT.                   EXIT.
014500*----------------------------------------------------------------*
014600*----------------------------------------------------------------*
014700*  7200-FIND-ACTIVE-BY-COD - ONLY A SLOT STILL MARKED ACTIVE CAN  *
014800*  BE FOUND HERE, SO A SECOND DELETE OF THE SAME COD FALLS OUT    *
014900*  AS NOT-FOUND AND COMES BACK AS 95 (SEE FK-0060).               *
015000*----------------------------------------------------------------*
015100 7200-FIND-ACTIVE-BY-COD         SECTION.
015200*----------------------------------------------------------------*
015300     MOVE 'N'                     TO WRK-ROW-FOUND-SW.
015400     MOVE 1                       TO WRK-CTLG-IDX.
015500
015600     PERFORM 7205-TEST-ONE-COD-ROW
015700        UNTIL WRK-CTLG-IDX > FKCTB01-CATALOG-COUNT
015800           OR WRK-ROW-FOUND.
015900*----------------------------------------------------------------*
016000 7200-99-EXIT.                   EXIT.
016100*----------------------------------------------------------------*
016200*----------------------------------------------------------------*
016300 7205-TEST-ONE-COD-ROW           SECTION.
016400*----------------------------------------------------------------*
016500     IF FK-STATUS-ACTIVE OF FKCTB01-CATALOG-ENTRY(WRK-CTLG-IDX)
016600        AND FK-COD OF FKCTB01-CATALOG-ENTRY(WRK-CTLG-IDX)
016700            EQUAL WRK-DELETE-COD
016800        SET WRK-ROW-FOUND         TO TRUE
016900     ELSE
017000        ADD 1                     TO WRK-CTLG-IDX
017100     END-IF.
017200*----------------------------------------------------------------*
017300 7205-99-EXIT.                   EXIT.
017400*----------------------------------------------------------------*
