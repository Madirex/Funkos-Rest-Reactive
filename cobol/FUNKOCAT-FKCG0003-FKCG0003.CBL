000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     FKCG0003.
000600 AUTHOR.         MADALENA T. SOUSA.
000700 INSTALLATION.   FUNKOCAT - COLLECTIBLES DIVISION DATA CENTER.
000800 DATE-WRITTEN.   16/05/1991.
000900 DATE-COMPILED   WHEN-COMPILED.
001000 SECURITY.       COMPANY CONFIDENTIAL - BATCH PRODUCTION LIBRARY.
001100 REMARKS.
001200*----------------------------------------------------------------*
001300*                MADALENA T. SOUSA COBOL DEVELOPER                *
001400*----------------------------------------------------------------*
001500*    PROGRAM-ID..: FKCG0003.                                     *
001600*    ANALYST.....: MADALENA T. SOUSA                             *
001700*    PROGRAMMER..: MADALENA T. SOUSA                             *
001800*    DATE........: 16/05/1991                                    *
001900*----------------------------------------------------------------*
002000*    PROJECT.....: FUNKO COLLECTIBLE CATALOG PROJECT - FUNKOCAT  *
002100*----------------------------------------------------------------*
002200*    GOAL........: LOCATE ONE FIGURE IN THE IN-MEMORY CATALOG BY  *
002300*                  ITS COD AND REPLACE THE FIELDS THE CALLER      *
002400*                  MARKS AS SUPPLIED ON WRK-UPDT-SWITCHES - A     *
002500*                  FIELD NOT MARKED SUPPLIED IS LEFT UNTOUCHED,   *
002600*                  EVEN WHEN THE INCOMING VALUE IS BLANK.         *
002700*----------------------------------------------------------------*
002800*    FILES.......:  NONE - CALLED WITH THE TABLE ALREADY IN       *
002900*                  STORAGE, SEE FKCTB01.                          *
003000*----------------------------------------------------------------*
003100*    CALLS.......:  NONE.                                        *
003200*----------------------------------------------------------------*
003300*    TABLE DB2...:  NONE - CATALOG KEPT IN THE FKCTB01 TABLE.    *
003400*----------------------------------------------------------------*
003500*    RETURN CODE.:  00 UPDATED, 90 NOT VALID, 95 COD NOT FOUND.   *
003600*----------------------------------------------------------------*
003700*    CHANGE LOG..:                                               *
003800*    DATE       INIT  TICKET     DESCRIPTION                     *
003900*    ---------- ----  ---------  ------------------------------- *
004000*    16/05/1991 MTS   FK-0103    ORIGINAL PROGRAM - UPDATE       *
004100*                                SERVICE.                        *
004200*    03/11/1993 RMM   FK-0117    THE ID AND COD OF THE STORED    *
004300*                                ROW ARE NEVER OVERWRITTEN BY AN *
004400*                                UPDATE, ONLY THE FOUR BUSINESS  *
004500*                                FIELDS.                         *
004600*    22/02/1996 JLC   FK-0131    BLANK-FIELD-MEANS-NO-CHANGE     *
004700*                                RULE ADDED - MARKETING WANTED   *
004800*                                TO RENAME A FIGURE WITHOUT      *
004900*                                RESENDING PRICE AND DATE.       *
005000*    19/01/1999 RMM   FK-0157    Y2K - NO DATE MATH IN THIS      *
005100*                                PROGRAM, CONFIRMED WITH QA.     *
005200*    30/09/2004 JLC   FK-0169    QA COULD NOT MAKE AN EMPTY-NAME *
005300*                                UPDATE FAIL - SPACES ON FK-NAME *
005400*                                MEANT BOTH "LEAVE ALONE" (FK-    *
005500*                                0131) AND "CLEAR IT" AT ONCE.    *
005600*                                DROPPED THE BLANK-FIELD RULE,    *
005700*                                ADDED WRK-UPDT-SWITCHES SO THE   *
005800*                                CALLER STATES WHICH FIELDS ARE   *
005900*                                ACTUALLY BEING SENT.             *
006000*    30/09/2004 JLC   FK-0170    DROPPED THE UNUSED CLASS FK-    *
006100*                                NUMERIC-CLASS FROM SPECIAL-     *
006200*                                NAMES - THIS PROGRAM NEVER      *
006300*                                TESTED IT, FKCG0001 DOES THE    *
006400*                                REAL DIGIT VALIDATION NOW.      *
006500*----------------------------------------------------------------*
006600*================================================================*
006700*           E N V I R O N M E N T      D I V I S I O N           *
006800*================================================================*
006900 ENVIRONMENT DIVISION.
007000 CONFIGURATION SECTION.
007100
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400
007500*================================================================*
007600*                  D A T A      D I V I S I O N                  *
007700*================================================================*
007800 DATA DIVISION.
007900 FILE SECTION.
008000*
008100*-----------------------------------------------------------------*
008200*                  WORKING-STORAGE SECTION                        *
008300*-----------------------------------------------------------------*
008400 WORKING-STORAGE SECTION.
008500
008600 77 WRK-CTLG-IDX                     PIC 9(05) COMP VALUE ZERO.
008700 77 WRK-ROW-FOUND-SW                 PIC X(01) VALUE 'N'.
008800    88 WRK-ROW-FOUND                 VALUE 'Y'.
008900
009000*----------------------------------------------------------------*
009100*  AUDIT STAMP - RESERVED FOR THE CHANGE-HISTORY REPORT MARKETING *
009200*  KEEPS ASKING FOR, NOT YET BUILT (SEE FK-0131 FOLLOW-UP NOTE).  *
009300*----------------------------------------------------------------*
009400 01 WRK-AUDIT-STAMP.
009500    03 WRK-AUDIT-DATE                PIC X(08) VALUE SPACES.
009600    03 WRK-AUDIT-TIME                PIC X(06) VALUE SPACES.
009700 01 WRK-AUDIT-STAMP-R REDEFINES WRK-AUDIT-STAMP.
009800    03 WRK-AUDIT-YEAR                PIC X(04).
009900    03 WRK-AUDIT-MONTHDAY            PIC X(04).
010000    03 WRK-AUDIT-TIME-X              PIC X(06).
010100
010200*----------------------------------------------------------------*
010300*  HOLDING AREA FOR THE NEW VALUES WHILE THE OLD ROW IS STILL     *
010400*  BEING VALIDATED AGAINST THE FIELDS-SUPPLIED RULE (SEE FK-0169).*
010500*----------------------------------------------------------------*
010600 01 WRK-MERGED-REG.
010700    COPY 'FKCTG01'.
010800
010900*-----------------------------------------------------------------*
011000*                      LINKAGE SECTION                            *
011100*-----------------------------------------------------------------*
011200 LINKAGE SECTION.
011300 01 WRK-CATALOG-TABLE.
011400    COPY 'FKCTB01'.
011500
011600 01 WRK-SEARCH-COD                   PIC X(36).
011700 01 WRK-SEARCH-COD-R REDEFINES WRK-SEARCH-COD.
011800    05 WRK-SRCH-SEG1                 PIC X(08).
011900    05 FILLER                        PIC X(01).
012000    05 WRK-SRCH-SEG2                 PIC X(04).
012100    05 FILLER                        PIC X(01).
012200    05 WRK-SRCH-SEG3                 PIC X(04).
012300    05 FILLER                        PIC X(01).
012400    05 WRK-SRCH-SEG4                 PIC X(04).
012500    05 FILLER                        PIC X(01).
012600    05 WRK-SRCH-SEG5                 PIC X(12).
012700
012800 01 WRK-FUNKO-REG.
012900    COPY 'FKCTG01'.
013000
013100*----------------------------------------------------------------*
013200*  WRK-UPDT-SWITCHES - ADDED UNDER FK-0169.  ONE INDICATOR BYTE   *
013300*  PER BUSINESS FIELD - 'Y' MEANS THE CALLER IS ACTUALLY SENDING  *
013400*  A NEW VALUE FOR THAT FIELD, EVEN IF THE NEW VALUE IS BLANK.    *
013500*  A FIELD LEFT 'N' IS PASSED THROUGH FROM THE STORED ROW.        *
013600*----------------------------------------------------------------*
013700 01 WRK-UPDT-SWITCHES.
013800    05 WRK-UPDT-NAME-SW              PIC X(01).
013900       88 WRK-UPDT-NAME              VALUE 'Y'.
014000    05 WRK-UPDT-MODEL-SW             PIC X(01).
014100       88 WRK-UPDT-MODEL             VALUE 'Y'.
014200    05 WRK-UPDT-PRICE-SW             PIC X(01).
014300       88 WRK-UPDT-PRICE             VALUE 'Y'.
014400    05 WRK-UPDT-RELDATE-SW           PIC X(01).
014500       88 WRK-UPDT-RELDATE           VALUE 'Y'.
014600
014700 01 WRK-CALL-RETURN-AREA.
014800    03 WRK-RETURN-CODE               PIC 9(02) COMP.
014900 01 FILLER REDEFINES WRK-CALL-RETURN-AREA.
015000    03 WRK-RETURN-CODE-X             PIC X(02).
015100    88 WRK-CALL-OK                   VALUE '00'.
015200    88 WRK-CALL-NOT-VALID            VALUE '90'.
015300    88 WRK-CALL-NOT-FOUND            VALUE '95'.
015400
015500*================================================================*
015600 PROCEDURE                       DIVISION  USING
015700                                  WRK-CATALOG-TABLE
015800                                  WRK-SEARCH-COD
015900                                  WRK-FUNKO-REG
016000                                  WRK-UPDT-SWITCHES
016100                                  WRK-CALL-RETURN-AREA.
016200*================================================================*
016300*----------------------------------------------------------------*
016400 0000-MAIN-PROCESS               SECTION.
016500*----------------------------------------------------------------*
016600     MOVE '00'                    TO WRK-RETURN-CODE-X.
016700
016800     PERFORM 7200-FIND-BY-COD.
016900
017000     IF NOT WRK-ROW-FOUND
017100        MOVE '95'                 TO WRK-RETURN-CODE-X
017200     ELSE
017300        PERFORM 7100-MERGE-NEW-VALUES
017400        PERFORM 7150-VALIDATE-MERGED-REG
017500        IF WRK-CALL-OK
017600           PERFORM 2000-REPLACE-TABLE-ROW
017700           MOVE WRK-MERGED-REG    TO WRK-FUNKO-REG
017800        END-IF
017900     END-IF.
018000
018100     GOBACK.
018200*----------------------------------------------------------------*
018300 0000-99-EXIT.                   EXIT.
018400*----------------------------------------------------------------*
018500*----------------------------------------------------------------*
018600 2000-REPLACE-TABLE-ROW          SECTION.
018700*----------------------------------------------------------------*
018800     MOVE WRK-MERGED-REG          TO FKCTB01-CATALOG-ENTRY
018900                                      (WRK-CTLG-IDX).
019000*----------------------------------------------------------------*
019100 2000-99-EXIT.                   EXIT.
019200*----------------------------------------------------------------*
019300*----------------------------------------------------------------*
019400*  7100-MERGE-NEW-VALUES - THE STORED FK-COD AND FK-ID ARE        *
019500*  ALWAYS KEPT.  A BUSINESS FIELD IS REPLACED ONLY WHEN THE       *
019600*  MATCHING SWITCH IN WRK-UPDT-SWITCHES IS 'Y' - SEE FK-0169.     *
019700*  SPACES ON THE INCOMING FIELD NO LONGER MEAN "LEAVE ALONE",     *
019800*  SO AN INTENTIONALLY BLANK VALUE CAN REACH VALIDATION BELOW.    *
019900*----------------------------------------------------------------*
020000 7100-MERGE-NEW-VALUES           SECTION.
020100*----------------------------------------------------------------*
020200     MOVE FKCTB01-CATALOG-ENTRY (WRK-CTLG-IDX) TO WRK-MERGED-REG.
020300
020400     IF WRK-UPDT-NAME
020500        MOVE FK-NAME OF WRK-FUNKO-REG TO FK-NAME OF WRK-MERGED-REG
020600     END-IF.
020700
020800     IF WRK-UPDT-MODEL
020900        MOVE FK-MODEL OF WRK-FUNKO-REG
021000                                  TO FK-MODEL OF WRK-MERGED-REG
021100     END-IF.
021200
021300     IF WRK-UPDT-PRICE
021400        MOVE FK-PRICE OF WRK-FUNKO-REG
021500                                  TO FK-PRICE OF WRK-MERGED-REG
021600     END-IF.
021700
021800     IF WRK-UPDT-RELDATE
021900        MOVE FK-REL-DATE OF WRK-FUNKO-REG
022000                                  TO FK-REL-DATE OF WRK-MERGED-REG
022100     END-IF.
022200*----------------------------------------------------------------*
022300 7100-99-EXIT.                   EXIT.
022400*----------------------------------------------------------------*
022500*----------------------------------------------------------------*
022600 7150-VALIDATE-MERGED-REG        SECTION.
022700*----------------------------------------------------------------*
022800     IF FK-NAME OF WRK-MERGED-REG  EQUAL SPACES
022900        MOVE '90'                 TO WRK-RETURN-CODE-X
023000     END-IF.
023100
023200     IF NOT FK-MODEL-VALID OF WRK-MERGED-REG
023300        MOVE '90'                 TO WRK-RETURN-CODE-X
023400     END-IF.
023500
023600     IF FK-PRICE OF WRK-MERGED-REG  < ZERO
023700        MOVE '90'                 TO WRK-RETURN-CODE-X
023800     END-IF.
023900
024000     IF FK-REL-DATE OF WRK-MERGED-REG EQUAL SPACES
024100        MOVE '90'                 TO WRK-RETURN-CODE-X
024200     END-IF.
024300*----------------------------------------------------------------*
024400 7150-99-EXIT.                   EXIT.
024500*----------------------------------------------------------------*
024600*----------------------------------------------------------------*
024700 7200-FIND-BY-COD                SECTION.
024800*----------------------------------------------------------------*
024900     MOVE 'N'                     TO WRK-ROW-FOUND-SW.
025000     MOVE 1                       TO WRK-CTLG-IDX.
025100
025200     PERFORM 7205-TEST-ONE-COD-ROW
025300        UNTIL WRK-CTLG-IDX > FKCTB01-CATALOG-COUNT
025400           OR WRK-ROW-FOUND.
025500*----------------------------------------------------------------*
025600 7200-99-EXIT.                   EXIT.
025700*----------------------------------------------------------------*
025800*----------------------------------------------------------------*
025900 7205-TEST-ONE-COD-ROW           SECTION.
026000*----------------------------------------------------------------*
026100     IF FK-STATUS-ACTIVE OF FKCTB01-CATALOG-ENTRY(WRK-CTLG-IDX)
026200        AND FK-COD OF FKCTB01-CATALOG-ENTRY(WRK-CTLG-IDX)
026300            EQUAL WRK-SEARCH-COD
026400        SET WRK-ROW-FOUND         TO TRUE
026500     ELSE
026600        ADD 1                     TO WRK-CTLG-IDX
026700     END-IF.
026800*----------------------------------------------------------------*
026900 7205-99-EXIT.                   EXIT.
027000*----------------------------------------------------------------*
