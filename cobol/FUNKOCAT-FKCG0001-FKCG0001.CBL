000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     FKCG0001.
000600 AUTHOR.         MADALENA T. SOUSA.
000700 INSTALLATION.   FUNKOCAT - COLLECTIBLES DIVISION DATA CENTER.
000800 DATE-WRITTEN.   14/05/1991.
000900 DATE-COMPILED   WHEN-COMPILED.
001000 SECURITY.       COMPANY CONFIDENTIAL - BATCH PRODUCTION LIBRARY.
001100 REMARKS.
001200*----------------------------------------------------------------*
001300*                MADALENA T. SOUSA COBOL DEVELOPER                *
001400*----------------------------------------------------------------*
001500*    PROGRAM-ID..: FKCG0001.                                     *
001600*    ANALYST.....: MADALENA T. SOUSA                             *
001700*    PROGRAMMER..: MADALENA T. SOUSA                             *
001800*    DATE........: 14/05/1991                                    *
001900*----------------------------------------------------------------*
002000*    PROJECT.....: FUNKO COLLECTIBLE CATALOG PROJECT - FUNKOCAT  *
002100*----------------------------------------------------------------*
002200*    GOAL........: DRIVE THE NIGHTLY CATALOG-MAINTENANCE BATCH - *
002300*                  LOAD THE FIGURE MASTER, RUN THE FIXED SET OF  *
002400*                  MAINTENANCE CASES (BOTH THE ONES THAT MUST BE *
002500*                  REJECTED AND THE ONES THAT MUST GO THROUGH),  *
002600*                  BACK THE CATALOG UP AND READ IT BACK, RUN THE *
002700*                  CATALOG QUERIES AND PRINT THE ACTIVITY REPORT.*
002800*----------------------------------------------------------------*
002900*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
003000*                   FUNKIN          00200       FKCTG01          *
003100*                   BAKFILE         00120       FKCTG01          *
003200*                   RPTFILE         00120       NONE             *
003300*----------------------------------------------------------------*
003400*    CALLS.......:  FKCG0002 (SAVE), FKCG0003 (UPDATE),          *
003500*                   FKCG0004 (DELETE), ABENDPGM (ON I/O FAILURE) *
003600*----------------------------------------------------------------*
003700*    TABLE DB2...:  NONE - CATALOG KEPT IN THE FKCTB01 TABLE.    *
003800*----------------------------------------------------------------*
003900*    CHANGE LOG..:                                               *
004000*    DATE       INIT  TICKET     DESCRIPTION                     *
004100*    ---------- ----  ---------  ------------------------------- *
004200*    14/05/1991 MTS   FK-0100    ORIGINAL PROGRAM - LOAD, LIST,  *
004300*                                SAVE/UPDATE/DELETE DEMO CASES.  *
004400*    02/09/1991 MTS   FK-0104    ADDED THE ERROR-CASE BLOCK - QA *
004500*                                WANTED THE REJECTS PROVEN EVERY *
004600*                                RUN, NOT JUST THE HAPPY PATH.   *
004700*    21/01/1993 RMM   FK-0118    ADDED BACKUP EXPORT/IMPORT.     *
004800*    19/07/1994 RMM   FK-0126    ADDED THE ANALYTICAL QUERY      *
004900*                                BLOCK (MOST EXPENSIVE, AVERAGE, *
005000*                                GROUP BY MODEL, YEAR FILTER).   *
005100*    03/11/1995 JLC   FK-0139    ADDED STITCH NAME-PREFIX QUERY  *
005200*                                AT MARKETING'S REQUEST.         *
005300*    22/02/1996 JLC   FK-0142    FIX: FIND-BY-NAME NOW MATCHES   *
005400*                                ON A CONTAINS TEST, NOT JUST    *
005500*                                EQUAL - CSR COMPLAINED A PARTIAL*
005600*                                NAME SEARCH CAME BACK EMPTY.    *
005700*    09/09/1998 JLC   FK-0151    ADDED WRK-GEN-KEY BUILD ROUTINE *
005800*                                SO A SAVED FIGURE ALWAYS GETS A *
005900*                                36-BYTE KEY EVEN WHEN THE INPUT *
006000*                                FILE DID NOT SUPPLY ONE.        *
006100*    19/01/1999 RMM   FK-0155    Y2K - WRK-SYSTEM-DATE ALREADY   *
006200*                                CARRIES A FULL 4-DIGIT YEAR IN  *
006300*                                YYYY-FORMATTED, CONFIRMED WITH  *
006400*                                QA, NO CENTURY WINDOW NEEDED.   *
006500*    07/06/2003 MTS   FK-0163    DELETE NOW MARKS THE SLOT WITH  *
006600*                                FK-STATUS-DELETED INSTEAD OF    *
006700*                                SHIFTING THE TABLE - SUBSCRIPT  *
006800*                                FIX FOR THE GROUP-BY-MODEL BUG. *
006900*    30/09/2004 JLC   FK-0169    ADDED WRK-UPDT-SWITCHES ON THE  *
007000*                                FKCG0003 CALLS - THE EMPTY-NAME *
007100*                                ERROR CASE BLANKED FK-NAME BUT  *
007200*                                FKCG0003 READ SPACES AS "FIELD  *
007300*                                NOT SENT", SO THE UPDATE WAS    *
007400*                                WRONGLY ACCEPTED. NOW EACH CALL *
007500*                                MARKS EXACTLY WHICH FIELDS IT   *
007600*                                IS SENDING.                     *
007700*    30/09/2004 JLC   FK-0174    THE CSV PRICE COLUMN IS TYPED   *
007800*                                BY WAREHOUSE STAFF, NOT PULLED  *
007900*                                FROM A SYSTEM FEED - A STRAY    *
008000*                                LETTER IN THE PRICE TEXT USED   *
008100*                                TO PARSE AS ZERO WITHOUT ANY    *
008200*                                WARNING.  7505 NOW WALKS EACH   *
008300*                                DIGIT POSITION THROUGH CLASS    *
008400*                                FK-NUMERIC-CLASS AND 7100 FAILS *
008500*                                THE ROW WITH RETURN CODE 90 IF  *
008600*                                ANY POSITION IS NOT A DIGIT.    *
008700*----------------------------------------------------------------*
008800*================================================================*
008900*           E N V I R O N M E N T      D I V I S I O N           *
009000*================================================================*
009100 ENVIRONMENT DIVISION.
009200 CONFIGURATION SECTION.
009300 SPECIAL-NAMES.
009400      C01 IS TOP-OF-FORM
009500      CLASS FK-NUMERIC-CLASS   IS '0' THRU '9'
009600      UPSI-0 ON  STATUS IS WRK-TRACE-SWITCH-ON
009700             OFF STATUS IS WRK-TRACE-SWITCH-OFF.
009800
009900 INPUT-OUTPUT SECTION.
010000 FILE-CONTROL.
010100
010200     SELECT FUNKOS-INPUT  ASSIGN TO UTS-S-FUNKIN
010300      ORGANIZATION IS     LINE SEQUENTIAL
010400      ACCESS MODE  IS     SEQUENTIAL
010500      FILE STATUS  IS     WRK-FS-FUNKIN.
010600
010700     SELECT BACKUP-FILE   ASSIGN TO UTS-S-BAKFILE
010800      ORGANIZATION IS     LINE SEQUENTIAL
010900      ACCESS MODE  IS     SEQUENTIAL
011000      FILE STATUS  IS     WRK-FS-BAKFILE.
011100
011200     SELECT REPORT-FILE   ASSIGN TO UTS-S-RPTFILE
011300      ORGANIZATION IS     LINE SEQUENTIAL
011400      ACCESS MODE  IS     SEQUENTIAL
011500      FILE STATUS  IS     WRK-FS-RPTFILE.
011600
011700*================================================================*
011800*                  D A T A      D I V I S I O N                  *
011900*================================================================*
012000 DATA DIVISION.
012100 FILE SECTION.
012200*
012300 FD FUNKOS-INPUT
012400     LABEL RECORD   IS OMITTED.
012500 01 FD-REG-FUNKIN     PIC X(200).
012600
012700 FD BACKUP-FILE
012800     LABEL RECORD   IS OMITTED.
012900 01 FD-REG-BAKFILE    PIC X(120).
013000
013100 FD REPORT-FILE
013200     LABEL RECORD   IS OMITTED.
013300 01 FD-REG-RPTFILE    PIC X(120).
013400
013500*-----------------------------------------------------------------*
013600*                  WORKING-STORAGE SECTION                        *
013700*-----------------------------------------------------------------*
013800 WORKING-STORAGE SECTION.
013900
014000 77 WRK-FUNKIN-REGS-COUNTER          PIC 9(05) COMP VALUE ZERO.
014100 77 WRK-FUNKIN-REJECT-COUNTER        PIC 9(05) COMP VALUE ZERO.
014200 77 WRK-BAKFILE-WRITE-COUNTER        PIC 9(05) COMP VALUE ZERO.
014300 77 WRK-BAKFILE-READ-COUNTER         PIC 9(05) COMP VALUE ZERO.
014400 77 WRK-RPTFILE-REGS-COUNTER         PIC 9(05) COMP VALUE ZERO.
014500
014600 77 WRK-FUNKIN-EOF                   PIC X(03) VALUE SPACES.
014700 77 WRK-BAKFILE-EOF                  PIC X(03) VALUE SPACES.
014800
014900*DATA FOR ERROR LOG:
015000 01 WRK-ERROR-LOG.
015100    03 WRK-PROGRAM                   PIC X(08) VALUE
015200                                               'FKCG0001'  .
015300    03 WRK-ERROR-MSG                 PIC X(30) VALUE SPACES.
015400    03 WRK-ERROR-CODE                PIC X(30) VALUE SPACES.
015500    03 WRK-ERROR-DATE                PIC X(10) VALUE SPACES.
015600    03 WRK-ERROR-TIME                PIC X(08) VALUE SPACES.
015700
015800*ABENDING PROGRAM:
015900 77 WRK-ABEND-PGM                    PIC X(08) VALUE
016000                                               'ABENDPGM'  .
016100
016200*CALLED PROGRAMS - CRUD SERVICE ON THE IN-MEMORY CATALOG:
016300 77 WRK-CALLED-FKCG0002              PIC X(08) VALUE
016400                                               'FKCG0002'  .
016500 77 WRK-CALLED-FKCG0003              PIC X(08) VALUE
016600                                               'FKCG0003'  .
016700 77 WRK-CALLED-FKCG0004              PIC X(08) VALUE
016800                                               'FKCG0004'  .
016900
017000 01 WRK-FILE-STATUS.
017100    03 WRK-FS-FUNKIN                 PIC 9(02) VALUE ZEROS.
017200    03 WRK-FS-BAKFILE                PIC 9(02) VALUE ZEROS.
017300    03 WRK-FS-RPTFILE                PIC 9(02) VALUE ZEROS.
017400
017500*THE CATALOG STORE - PASSED BY REFERENCE TO EVERY CALLED PROGRAM.
017600 01 WRK-CATALOG-TABLE.
017700    COPY 'FKCTB01'.
017800
017900*WORK RECORD FOR THE ROW CURRENTLY BEING LOADED / SAVED.
018000 01 WRK-FUNKO-REG.
018100    COPY 'FKCTG01'.
018200
018300*WORK RECORD FOR THE ROW CURRENTLY BEING READ BACK ON IMPORT.
018400 01 WRK-BACKUP-REG.
018500    COPY 'FKCTG01'.
018600
018700*WORK RECORD USED TO ECHO A FOUND ROW TO THE REPORT.
018800 01 WRK-FOUND-REG.
018900    COPY 'FKCTG01'.
019000
019100 01 WRK-CALL-RETURN-AREA.
019200    03 WRK-RETURN-CODE               PIC 9(02) COMP.
019300 01 FILLER REDEFINES WRK-CALL-RETURN-AREA.
019400    03 WRK-RETURN-CODE-X             PIC X(02).
019500    88 WRK-CALL-OK                   VALUE '00'.
019600    88 WRK-CALL-NOT-VALID            VALUE '90'.
019700    88 WRK-CALL-NOT-FOUND            VALUE '95'.
019800
019900*----------------------------------------------------------------*
020000*  CSV PARSE WORK AREA - FUNKOS-INPUT IS COD,NAME,MODEL,PRICE,    *
020100*  RELEASE-DATE, ONE FIGURE PER LINE, OPTIONAL HEADER LINE 1.     *
020200*----------------------------------------------------------------*
020300 01 WRK-CSV-LINE.
020400    03 WRK-CSV-TEXT                  PIC X(200).
020500       88 WRK-IS-HEADER-LINE         VALUE
020600          'COD,NAME,MODEL,PRICE,RELEASE-DATE'.
020700
020800 01 WRK-CSV-FIELDS.
020900    03 WRK-CSV-COD                   PIC X(36).
021000    03 WRK-CSV-NAME                  PIC X(40).
021100    03 WRK-CSV-MODEL                 PIC X(10).
021200    03 WRK-CSV-PRICE-TEXT            PIC X(12).
021300    03 WRK-CSV-REL-DATE              PIC X(10).
021400
021500 01 WRK-PRICE-PARSE.
021600    03 WRK-PRICE-SIGN-CHAR           PIC X(01).
021700    03 WRK-PRICE-DIGITS              PIC X(11).
021800    03 WRK-PRICE-INT-TEXT            PIC X(05).
021900    03 WRK-PRICE-DEC-TEXT            PIC X(02).
022000    03 WRK-PRICE-INT                 PIC 9(05).
022100    03 WRK-PRICE-DEC                 PIC 9(02).
022200    03 WRK-PRICE-BAD-SW              PIC X(01).
022300       88 WRK-PRICE-BAD              VALUE 'Y'.
022400
022500*----------------------------------------------------------------*
022600*  GENERATED-KEY WORK AREA - BUILDS A 36-BYTE KEY FROM THE RUN    *
022700*  DATE, RUN TIME AND A ROW SEQUENCE WHEN THE INPUT ROW OR THE    *
022800*  CALLER DID NOT SUPPLY ONE - SAME DASHED-SEGMENT HABIT USED     *
022900*  ELSEWHERE IN THIS SHOP FOR ANY GENERATED KEY, ONE FIELD.       *
023000*----------------------------------------------------------------*
023100 01 WRK-GEN-KEY-BUILD.
023200    03 WRK-GEN-SEG1                  PIC 9(08).
023300    03 FILLER                        PIC X(01) VALUE '-'.
023400    03 WRK-GEN-SEG2                  PIC 9(04).
023500    03 FILLER                        PIC X(01) VALUE '-'.
023600    03 WRK-GEN-SEG3                  PIC 9(04).
023700    03 FILLER                        PIC X(01) VALUE '-'.
023800    03 WRK-GEN-SEG4                  PIC 9(04).
023900    03 FILLER                        PIC X(01) VALUE '-'.
024000    03 WRK-GEN-SEG5                  PIC X(12) VALUE 'FUNKOCATALOG'.
024100 01 WRK-GEN-KEY-TEXT REDEFINES WRK-GEN-KEY-BUILD.
024200    03 WRK-GEN-KEY-ALL               PIC X(36).
024300 77 WRK-GEN-SEQUENCE                 PIC 9(04) COMP VALUE ZERO.
024400
024500*----------------------------------------------------------------*
024600*  ANALYTICAL QUERY WORK AREAS.                                   *
024700*----------------------------------------------------------------*
024800 01 WRK-QUERY-SWITCHES.
024900    03 WRK-MAX-PRICE-SW              PIC X(01) VALUE 'N'.
025000       88 WRK-MAX-PRICE-FOUND        VALUE 'Y'.
025100    03 WRK-STITCH-FIND-SW            PIC X(01) VALUE 'N'.
025200       88 WRK-STITCH-FIND-FOUND      VALUE 'Y'.
025300
025400 01 WRK-MAX-PRICE-REG.
025500    COPY 'FKCTG01'.
025600
025700 77 WRK-PRICE-TOTAL                  PIC S9(09)V99 COMP VALUE ZERO.
025800 77 WRK-PRICE-COUNT                  PIC 9(05) COMP VALUE ZERO.
025900 01 WRK-AVERAGE-PRICE                PIC S9(07)V99 VALUE ZERO.
026000 01 WRK-AVG-PRICE-EDIT               PIC ZZ,ZZ9.99.
026100 01 WRK-PRICE-EDIT                   PIC -Z,ZZZ,ZZ9.99.
026200
026300 01 WRK-YEAR-FILTER-COUNTER          PIC 9(05) COMP VALUE ZERO.
026400 77 WRK-TARGET-YEAR                  PIC X(04) VALUE '2023'.
026500
026600 77 WRK-STITCH-PREFIX                PIC X(06) VALUE 'Stitch'.
026700 77 WRK-STITCH-PREFIX-LEN            PIC 9(02) COMP VALUE 6.
026800 77 WRK-STITCH-COUNTER               PIC 9(05) COMP VALUE ZERO.
026900
027000*----------------------------------------------------------------*
027100*  MODEL-CATEGORY TABLE - LOADED FROM THE FOUR VALUES BELOW SO    *
027200*  THE GROUP-BY-MODEL QUERY CAN WALK ONE TABLE INSTEAD OF FOUR    *
027300*  SEPARATE IF-BLOCKS.                                            *
027400*----------------------------------------------------------------*
027500 01 WRK-MODEL-NAMES-INIT.
027600    05 FILLER                        PIC X(10) VALUE 'MARVEL'.
027700    05 FILLER                        PIC X(10) VALUE 'DISNEY'.
027800    05 FILLER                        PIC X(10) VALUE 'ANIME'.
027900    05 FILLER                        PIC X(10) VALUE 'OTROS'.
028000 01 WRK-MODEL-NAMES REDEFINES WRK-MODEL-NAMES-INIT.
028100    05 WRK-MODEL-NAME-ENTRY OCCURS 4 TIMES
028200                             PIC X(10).
028300
028400 01 WRK-MODEL-COUNTS.
028500    05 WRK-MODEL-COUNT-ENTRY OCCURS 4 TIMES
028600                              INDEXED BY WRK-MODEL-CT-IDX
028700                              PIC 9(05) COMP.
028800
028900 77 WRK-MODEL-IDX                    PIC 9(02) COMP VALUE ZERO.
029000 77 WRK-CTLG-IDX                     PIC 9(05) COMP VALUE ZERO.
029100 77 WRK-CTLG-IDX2                    PIC 9(05) COMP VALUE ZERO.
029200 77 WRK-FOUND-SW                     PIC X(01) VALUE 'N'.
029300    88 WRK-ROW-FOUND                 VALUE 'Y'.
029400
029500*----------------------------------------------------------------*
029600*  SEARCH / CRUD WORK AREAS - FIND-BY-ID SEARCHES ON FK-COD, NOT  *
029700*  FK-ID - SEE THE RECORD LAYOUT REMARKS ON FKCTG01.              *
029800*----------------------------------------------------------------*
029900 77 WRK-SEARCH-COD                   PIC X(36) VALUE SPACES.
030000 77 WRK-DELETE-COD                   PIC X(36) VALUE SPACES.
030100 77 WRK-SEARCH-NAME                  PIC X(40) VALUE SPACES.
030200 77 WRK-SEARCH-NAME-LEN              PIC 9(02) COMP VALUE ZERO.
030300 77 WRK-SCAN-POS                     PIC 9(02) COMP VALUE ZERO.
030400
030500*THE NIL KEY - USED TO PROVE FIND-BY-ID REJECTS A BAD ARGUMENT.
030600 77 WRK-NOEXISTE-COD                 PIC X(36) VALUE
030700       '00000000-0000-0000-0000-000000000000'.
030800
030900*KEY OF THE FIRST ROW LOADED - REUSED BY THE ERROR-CASE BLOCK SO  *
031000*THE EMPTY-NAME UPDATE TEST TARGETS A ROW THAT REALLY EXISTS,     *
031100*WHATEVER FUNKOS-INPUT HAPPENS TO CARRY THIS RUN.                 *
031200 77 WRK-FIRST-LOADED-SW              PIC X(01) VALUE 'N'.
031300    88 WRK-FIRST-LOADED-SET          VALUE 'Y'.
031400 77 WRK-FIRST-LOADED-COD             PIC X(36) VALUE SPACES.
031500
031600*KEY OF THE ROW SAVED DURING THE SUCCESS-CASE BLOCK - CARRIED     *
031700*FORWARD INTO THE UPDATE AND DELETE SUCCESS-CASE STEPS.           *
031800 77 WRK-SAVED-COD                    PIC X(36) VALUE SPACES.
031900
032000*----------------------------------------------------------------*
032100*  WRK-UPDT-SWITCHES - PASSED TO FKCG0003 SO IT KNOWS WHICH       *
032200*  FIELDS THIS CALL IS ACTUALLY SUPPLYING (SEE FK-0169 ON         *
032300*  FKCG0003 - SPACES ALONE CANNOT MEAN BOTH "UNCHANGED" AND       *
032400*  "CLEARED").                                                    *
032500*----------------------------------------------------------------*
032600 01 WRK-UPDT-SWITCHES.
032700    03 WRK-UPDT-NAME-SW              PIC X(01) VALUE 'N'.
032800       88 WRK-UPDT-NAME              VALUE 'Y'.
032900    03 WRK-UPDT-MODEL-SW             PIC X(01) VALUE 'N'.
033000       88 WRK-UPDT-MODEL             VALUE 'Y'.
033100    03 WRK-UPDT-PRICE-SW             PIC X(01) VALUE 'N'.
033200       88 WRK-UPDT-PRICE             VALUE 'Y'.
033300    03 WRK-UPDT-RELDATE-SW           PIC X(01) VALUE 'N'.
033400       88 WRK-UPDT-RELDATE           VALUE 'Y'.
033500
033600 01 WRK-RPT-LABEL                    PIC X(24) VALUE SPACES.
033700
033800*WORKING DATA FOR THE SYSTEM DATE AND TIME.
033900 01 WRK-SYSTEM-DATE.
034000    03 YY                            PIC 9(02) VALUE ZEROS.
034100    03 MM                            PIC 9(02) VALUE ZEROS.
034200    03 DD                            PIC 9(02) VALUE ZEROS.
034300*
034400 01 WRK-DATE-FORMATTED.
034500    03 DD-FORMATTED                  PIC 9(02) VALUE ZEROS.
034600    03 FILLER                        PIC X(01) VALUE '-'.
034700    03 MM-FORMATTED                  PIC 9(02) VALUE ZEROS.
034800    03 FILLER                        PIC X(01) VALUE '-'.
034900    03 YYYY-FORMATTED                PIC 9(04) VALUE ZEROS.
035000*
035100 01 WRK-SYSTEM-TIME.
035200    03 HOUR                          PIC 9(02) VALUE ZEROS.
035300    03 MINUTE                        PIC 9(02) VALUE ZEROS.
035400    03 SECOND                        PIC 9(02) VALUE ZEROS.
035500    03 HUNDREDTH                     PIC 9(02) VALUE ZEROS.
035600*
035700 01 WRK-TIME-FORMATTED.
035800    03 HOUR-FORMATTED                PIC 9(02) VALUE ZEROS.
035900    03 FILLER                        PIC X(01) VALUE ':'.
036000    03 MINUTE-FORMATTED              PIC 9(02) VALUE ZEROS.
036100    03 FILLER                        PIC X(01) VALUE ':'.
036200    03 SECOND-FORMATTED              PIC 9(02) VALUE ZEROS.
036300
036400 01 WRK-RUN-DATE-CCYYMMDD            PIC 9(08) VALUE ZEROS.
036500
036600 01 WRK-WHEN-COMPILED.
036700    03 MM-COMPILED                   PIC X(02) VALUE SPACES.
036800    03 FILLER                        PIC X(01) VALUE '/'.
036900    03 DD-COMPILED                   PIC X(02) VALUE SPACES.
037000    03 FILLER                        PIC X(01) VALUE '/'.
037100    03 YY-COMPILED                   PIC X(02) VALUE SPACES.
037200    03 HOUR-COMPILED                 PIC X(02) VALUE SPACES.
037300    03 FILLER                        PIC X(01) VALUE '-'.
037400    03 MINUTE-COMPILED               PIC X(02) VALUE SPACES.
037500    03 FILLER                        PIC X(01) VALUE '-'.
037600    03 SECOND-COMPILED               PIC X(02) VALUE SPACES.
037700
037800*WORK RECORD FOR ONE PRINTED ACTIVITY-REPORT LINE.
037900 01 WRK-REPORT-REG.
038000    03 RPT-TEXT                      PIC X(120).
038100
038200*TODAY'S RELEASE DATE, BUILT ISO-STYLE FOR THE SAVE SUCCESS/ERROR *
038300*CASES (THE INPUT FILE CARRIES ITS OWN RELEASE DATE PER ROW).     *
038400 77 WRK-TODAY-REL-DATE               PIC X(10) VALUE SPACES.
038500
038600*================================================================*
038700 PROCEDURE                       DIVISION.
038800*================================================================*
038900*----------------------------------------------------------------*
039000 0000-MAIN-PROCESS               SECTION.
039100*----------------------------------------------------------------*
039200     MOVE WHEN-COMPILED          TO WRK-WHEN-COMPILED.
039300
039400     PERFORM 1000-INITIALIZE.
039500
039600     PERFORM 2000-LOAD-FUNKOS  UNTIL WRK-FUNKIN-EOF EQUAL 'END'.
039700
039800     PERFORM 4000-RUN-ERROR-CASES.
039900
040000     PERFORM 5000-RUN-SUCCESS-CASES.
040100
040200     PERFORM 6000-RUN-QUERIES.
040300
040400     PERFORM 3000-FINALIZE.
040500*----------------------------------------------------------------*
040600 0000-99-EXIT.                   EXIT.
040700*----------------------------------------------------------------*
040800*----------------------------------------------------------------*
040900 1000-INITIALIZE                 SECTION.
041000*----------------------------------------------------------------*
041100     PERFORM 9000-GET-DATE-TIME.
041200
041300     INITIALIZE WRK-CATALOG-TABLE
041400                WRK-FUNKO-REG
041500                WRK-BACKUP-REG
041600                WRK-FOUND-REG
041700                WRK-MAX-PRICE-REG
041800                WRK-MODEL-COUNTS.
041900
042000     OPEN INPUT  FUNKOS-INPUT
042100          OUTPUT REPORT-FILE.
042200
042300     MOVE 'OPEN FILE FUNKOS-INPUT' TO WRK-ERROR-MSG.
042400     PERFORM 8100-TEST-FS-FUNKIN.
042500
042600     MOVE 'OPEN FILE REPORT-FILE'  TO WRK-ERROR-MSG.
042700     PERFORM 8300-TEST-FS-RPTFILE.
042800
042900     MOVE SPACES                  TO RPT-TEXT.
043000     STRING 'FUNKOCAT - CATALOG MAINTENANCE ACTIVITY REPORT'
043100                                  DELIMITED BY SIZE INTO RPT-TEXT.
043200     PERFORM 9200-WRITE-REPORT-LINE.
043300
043400     MOVE SPACES                  TO RPT-TEXT.
043500     STRING '=== PHASE 1 - LOAD FUNKOS-INPUT ==='
043600                                  DELIMITED BY SIZE INTO RPT-TEXT.
043700     PERFORM 9200-WRITE-REPORT-LINE.
043800
043900     IF WRK-TRACE-SWITCH-ON
044000        DISPLAY 'FKCG0001 - TRACE - LOAD PHASE STARTING'
044100     END-IF.
044200
044300     PERFORM 2100-READ-FUNKIN.
044400*----------------------------------------------------------------*
044500 1000-99-EXIT.                   EXIT.
044600*----------------------------------------------------------------*
044700*----------------------------------------------------------------*
044800 2000-LOAD-FUNKOS                SECTION.
044900*----------------------------------------------------------------*
045000     IF NOT WRK-IS-HEADER-LINE
045100        PERFORM 2150-PARSE-FUNKO-LINE
045200        PERFORM 2200-VALIDATE-AND-STORE
045300     END-IF.
045400
045500     PERFORM 2100-READ-FUNKIN.
045600*----------------------------------------------------------------*
045700 2000-99-EXIT.                   EXIT.
045800*----------------------------------------------------------------*
045900*----------------------------------------------------------------*
046000 2100-READ-FUNKIN                SECTION.
046100*----------------------------------------------------------------*
046200     MOVE 'READING FUNKOS-INPUT'  TO WRK-ERROR-MSG.
046300
046400     READ FUNKOS-INPUT           INTO WRK-CSV-TEXT.
046500
046600     PERFORM 8100-TEST-FS-FUNKIN.
046700
046800     IF WRK-FS-FUNKIN             EQUAL 10
046900        MOVE 'END'                TO WRK-FUNKIN-EOF
047000     ELSE
047100        ADD 1                     TO WRK-FUNKIN-REGS-COUNTER
047200     END-IF.
047300*----------------------------------------------------------------*
047400 2100-99-EXIT.                   EXIT.
047500*----------------------------------------------------------------*
047600*----------------------------------------------------------------*
047700 2150-PARSE-FUNKO-LINE           SECTION.
047800*----------------------------------------------------------------*
047900     MOVE 'PARSING FUNKOS-INPUT LINE' TO WRK-ERROR-MSG.
048000
048100     INITIALIZE WRK-CSV-FIELDS
048200                WRK-FUNKO-REG.
048300
048400     UNSTRING WRK-CSV-TEXT       DELIMITED BY ','
048500                            INTO WRK-CSV-COD
048600                                 WRK-CSV-NAME
048700                                 WRK-CSV-MODEL
048800                                 WRK-CSV-PRICE-TEXT
048900                                 WRK-CSV-REL-DATE.
049000
049100     MOVE WRK-CSV-COD            TO FK-COD      OF WRK-FUNKO-REG.
049200     MOVE WRK-CSV-NAME           TO FK-NAME     OF WRK-FUNKO-REG.
049300     MOVE WRK-CSV-MODEL          TO FK-MODEL    OF WRK-FUNKO-REG.
049400     MOVE WRK-CSV-REL-DATE       TO FK-REL-DATE OF WRK-FUNKO-REG.
049500
049600     PERFORM 7500-PARSE-PRICE.
049700*----------------------------------------------------------------*
049800 2150-99-EXIT.                   EXIT.
049900*----------------------------------------------------------------*
050000*----------------------------------------------------------------*
050100 2200-VALIDATE-AND-STORE         SECTION.
050200*----------------------------------------------------------------*
050300     MOVE 'VALIDATING LOADED ROW' TO WRK-ERROR-MSG.
050400
050500     PERFORM 7100-VALIDATE-FUNKO-REG.
050600
050700     IF WRK-CALL-OK
050800        PERFORM 7300-ASSIGN-KEY-AND-ID
050900        PERFORM 2250-APPEND-TO-TABLE
051000
051100        MOVE SPACES               TO RPT-TEXT
051200        STRING 'LOADED: ',FK-NAME OF WRK-FUNKO-REG
051300                                  DELIMITED BY SIZE INTO RPT-TEXT
051400        PERFORM 9200-WRITE-REPORT-LINE
051500     ELSE
051600        ADD 1                     TO WRK-FUNKIN-REJECT-COUNTER
051700
051800        MOVE SPACES               TO RPT-TEXT
051900        STRING 'REJECTED (INVALID): ',
052000               FK-NAME OF WRK-FUNKO-REG
052100                                  DELIMITED BY SIZE INTO RPT-TEXT
052200        PERFORM 9200-WRITE-REPORT-LINE
052300     END-IF.
052400*----------------------------------------------------------------*
052500 2200-99-EXIT.                   EXIT.
052600*----------------------------------------------------------------*
052700*----------------------------------------------------------------*
052800 2250-APPEND-TO-TABLE            SECTION.
052900*----------------------------------------------------------------*
053000     ADD 1                       TO FKCTB01-CATALOG-COUNT.
053100     MOVE FKCTB01-CATALOG-COUNT   TO WRK-CTLG-IDX.
053200
053300     MOVE WRK-FUNKO-REG          TO FKCTB01-CATALOG-ENTRY
053400                                    (WRK-CTLG-IDX).
053500     SET FK-STATUS-ACTIVE OF FKCTB01-CATALOG-ENTRY
053600                                 (WRK-CTLG-IDX) TO TRUE.
053700
053800     IF NOT WRK-FIRST-LOADED-SET
053900        MOVE FK-COD OF WRK-FUNKO-REG TO WRK-FIRST-LOADED-COD
054000        SET WRK-FIRST-LOADED-SET  TO TRUE
054100     END-IF.
054200*----------------------------------------------------------------*
054300 2250-99-EXIT.                   EXIT.
054400*----------------------------------------------------------------*
054500*----------------------------------------------------------------*
054600 3000-FINALIZE                   SECTION.
054700*----------------------------------------------------------------*
054800     MOVE SPACES                  TO RPT-TEXT.
054900     STRING 'END OF JOB - FUNKOCAT CATALOG MAINTENANCE COMPLETE'
055000                                  DELIMITED BY SIZE INTO RPT-TEXT.
055100     PERFORM 9200-WRITE-REPORT-LINE.
055200
055300     CLOSE FUNKOS-INPUT
055400           REPORT-FILE.
055500
055600     DISPLAY '***************************'.
055700     DISPLAY '*  SUCCESSFUL  EXECUTION  *'.
055800     DISPLAY '***************************'.
055900     DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.
056000     DISPLAY '*COMPILED........:'
056100     DD-COMPILED '/' MM-COMPILED '/' YY-COMPILED '*'.
056200     DISPLAY '*.................'
056300     HOUR-COMPILED '.' MINUTE-COMPILED '.'SECOND-COMPILED '*'.
056400     DISPLAY '*-------------------------*'.
056500     DISPLAY '*RECORDS FUNKIN LOADED:' WRK-FUNKIN-REGS-COUNTER
056600     '*'.
056700     DISPLAY '*RECORDS REJECTED.....:' WRK-FUNKIN-REJECT-COUNTER
056800     '*'.
056900     DISPLAY '*BACKUP RECS WRITTEN..:' WRK-BAKFILE-WRITE-COUNTER
057000     '*'.
057100     DISPLAY '*BACKUP RECS READ BACK:' WRK-BAKFILE-READ-COUNTER
057200     '*'.
057300     DISPLAY '*REPORT LINES WRITTEN.:' WRK-RPTFILE-REGS-COUNTER
057400     '*'.
057500     DISPLAY '*-------------------------*'.
057600     DISPLAY '*EXECUTED......:' WRK-DATE-FORMATTED '*'.
057700     DISPLAY '*.................' WRK-TIME-FORMATTED '*'.
057800     DISPLAY '***************************'.
057900
058000     STOP RUN.
058100*----------------------------------------------------------------*
058200 3000-99-EXIT.                   EXIT.
058300*----------------------------------------------------------------*
058400*----------------------------------------------------------------*
058500 4000-RUN-ERROR-CASES            SECTION.
058600*----------------------------------------------------------------*
058700     MOVE SPACES                  TO RPT-TEXT.
058800     STRING '=== PHASE 2 - ERROR CASES (MUST BE REJECTED) ==='
058900                                  DELIMITED BY SIZE INTO RPT-TEXT.
059000     PERFORM 9200-WRITE-REPORT-LINE.
059100
059200     PERFORM 4100-ERR-FIND-BY-ID.
059300     PERFORM 4200-ERR-FIND-BY-NAME.
059400     PERFORM 4300-ERR-SAVE-NEGATIVE-PRICE.
059500     PERFORM 4400-ERR-UPDATE-EMPTY-NAME.
059600     PERFORM 4500-ERR-DELETE-NOEXISTE.
059700*----------------------------------------------------------------*
059800 4000-99-EXIT.                   EXIT.
059900*----------------------------------------------------------------*
060000*----------------------------------------------------------------*
060100 4100-ERR-FIND-BY-ID             SECTION.
060200*----------------------------------------------------------------*
060300     MOVE WRK-NOEXISTE-COD        TO WRK-SEARCH-COD.
060400     PERFORM 7200-FIND-BY-ID.
060500
060600     MOVE SPACES                  TO RPT-TEXT.
060700     IF WRK-ROW-FOUND
060800        STRING 'FIND-BY-ID (BAD KEY): UNEXPECTEDLY FOUND'
060900                                  DELIMITED BY SIZE INTO RPT-TEXT
061000     ELSE
061100        STRING 'FIND-BY-ID (BAD KEY): NOT FOUND - AS EXPECTED'
061200                                  DELIMITED BY SIZE INTO RPT-TEXT
061300     END-IF.
061400     PERFORM 9200-WRITE-REPORT-LINE.
061500*----------------------------------------------------------------*
061600 4100-99-EXIT.                   EXIT.
061700*----------------------------------------------------------------*
061800*----------------------------------------------------------------*
061900 4200-ERR-FIND-BY-NAME           SECTION.
062000*----------------------------------------------------------------*
062100     MOVE SPACES                  TO WRK-SEARCH-NAME.
062200     MOVE 'NoExiste'              TO WRK-SEARCH-NAME.
062300     MOVE 8                       TO WRK-SEARCH-NAME-LEN.
062400     PERFORM 7250-FIND-BY-NAME.
062500
062600     MOVE SPACES                  TO RPT-TEXT.
062700     IF WRK-ROW-FOUND
062800        STRING 'FIND-BY-NAME (NOEXISTE): UNEXPECTEDLY FOUND'
062900                                  DELIMITED BY SIZE INTO RPT-TEXT
063000     ELSE
063100        STRING 'FIND-BY-NAME (NOEXISTE): NOT FOUND - AS EXPECTED'
063200                                  DELIMITED BY SIZE INTO RPT-TEXT
063300     END-IF.
063400     PERFORM 9200-WRITE-REPORT-LINE.
063500*----------------------------------------------------------------*
063600 4200-99-EXIT.                   EXIT.
063700*----------------------------------------------------------------*
063800*----------------------------------------------------------------*
063900 4300-ERR-SAVE-NEGATIVE-PRICE    SECTION.
064000*----------------------------------------------------------------*
064100     INITIALIZE WRK-FUNKO-REG.
064200     MOVE 'RejectedFunko'         TO FK-NAME  OF WRK-FUNKO-REG.
064300     MOVE 'OTROS'                 TO FK-MODEL OF WRK-FUNKO-REG.
064400     MOVE -42.00                  TO FK-PRICE OF WRK-FUNKO-REG.
064500     PERFORM 7600-MOVE-RUN-DATE-TO-REL-DATE.
064600
064700     CALL WRK-CALLED-FKCG0002    USING WRK-CATALOG-TABLE
064800                                        WRK-FUNKO-REG
064900                                        WRK-CALL-RETURN-AREA.
065000
065100     MOVE SPACES                  TO RPT-TEXT.
065200     IF WRK-CALL-OK
065300        STRING 'SAVE (NEGATIVE PRICE): UNEXPECTEDLY SAVED'
065400                                  DELIMITED BY SIZE INTO RPT-TEXT
065500     ELSE
065600        STRING 'SAVE (NEGATIVE PRICE): NOT VALID - AS EXPECTED'
065700                                  DELIMITED BY SIZE INTO RPT-TEXT
065800     END-IF.
065900     PERFORM 9200-WRITE-REPORT-LINE.
066000*----------------------------------------------------------------*
066100 4300-99-EXIT.                   EXIT.
066200*----------------------------------------------------------------*
066300*----------------------------------------------------------------*
066400 4400-ERR-UPDATE-EMPTY-NAME      SECTION.
066500*----------------------------------------------------------------*
066600     MOVE SPACES                  TO RPT-TEXT.
066700     IF NOT WRK-FIRST-LOADED-SET
066800        STRING 'UPDATE (EMPTY NAME): SKIPPED - EMPTY CATALOG'
066900                                  DELIMITED BY SIZE INTO RPT-TEXT
067000        PERFORM 9200-WRITE-REPORT-LINE
067100     ELSE
067200        MOVE WRK-FIRST-LOADED-COD TO WRK-SEARCH-COD
067300        PERFORM 7200-FIND-BY-ID
067400        MOVE WRK-FOUND-REG        TO WRK-FUNKO-REG
067500        MOVE SPACES               TO FK-NAME OF WRK-FUNKO-REG
067600
067700        MOVE 'Y'                  TO WRK-UPDT-NAME-SW
067800        MOVE 'N'                  TO WRK-UPDT-MODEL-SW
067900        MOVE 'N'                  TO WRK-UPDT-PRICE-SW
068000        MOVE 'N'                  TO WRK-UPDT-RELDATE-SW
068100
068200        CALL WRK-CALLED-FKCG0003 USING WRK-CATALOG-TABLE
068300                                       WRK-FIRST-LOADED-COD
068400                                       WRK-FUNKO-REG
068500                                       WRK-UPDT-SWITCHES
068600                                       WRK-CALL-RETURN-AREA
068700
068800        IF WRK-CALL-OK
068900           STRING 'UPDATE (EMPTY NAME): UNEXPECTEDLY ACCEPTED'
069000                                  DELIMITED BY SIZE INTO RPT-TEXT
069100        ELSE
069200           STRING 'UPDATE (EMPTY NAME): NOT VALID - AS EXPECTED'
069300                                  DELIMITED BY SIZE INTO RPT-TEXT
069400        END-IF
069500        PERFORM 9200-WRITE-REPORT-LINE
069600     END-IF.
069700*----------------------------------------------------------------*
069800 4400-99-EXIT.                   EXIT.
069900*----------------------------------------------------------------*
070000*----------------------------------------------------------------*
070100 4500-ERR-DELETE-NOEXISTE        SECTION.
070200*----------------------------------------------------------------*
070300     MOVE SPACES                  TO WRK-SEARCH-NAME.
070400     MOVE 'NoExiste'              TO WRK-SEARCH-NAME.
070500     MOVE 8                       TO WRK-SEARCH-NAME-LEN.
070600     PERFORM 7250-FIND-BY-NAME.
070700
070800     IF WRK-ROW-FOUND
070900        MOVE FK-COD OF WRK-FOUND-REG TO WRK-DELETE-COD
071000     ELSE
071100        MOVE SPACES               TO WRK-DELETE-COD
071200     END-IF.
071300
071400     CALL WRK-CALLED-FKCG0004    USING WRK-CATALOG-TABLE
071500                                        WRK-DELETE-COD
071600                                        WRK-CALL-RETURN-AREA.
071700
071800     MOVE SPACES                  TO RPT-TEXT.
071900     IF WRK-CALL-OK
072000        STRING 'DELETE (NOEXISTE): UNEXPECTEDLY REMOVED'
072100                                  DELIMITED BY SIZE INTO RPT-TEXT
072200     ELSE
072300        STRING 'DELETE (NOEXISTE): NOT REMOVED - AS EXPECTED'
072400                                  DELIMITED BY SIZE INTO RPT-TEXT
072500     END-IF.
072600     PERFORM 9200-WRITE-REPORT-LINE.
072700*----------------------------------------------------------------*
072800 4500-99-EXIT.                   EXIT.
072900*----------------------------------------------------------------*
073000*----------------------------------------------------------------*
073100 5000-RUN-SUCCESS-CASES          SECTION.
073200*----------------------------------------------------------------*
073300     MOVE SPACES                  TO RPT-TEXT.
073400     STRING '=== PHASE 3 - SUCCESS CASES (MUST GO THROUGH) ==='
073500                                  DELIMITED BY SIZE INTO RPT-TEXT.
073600     PERFORM 9200-WRITE-REPORT-LINE.
073700
073800     PERFORM 5100-LIST-ALL-ACTIVE.
073900     PERFORM 5200-OK-FIND-BY-ID.
074000     PERFORM 5300-OK-FIND-BY-NAME.
074100     PERFORM 5400-OK-SAVE-NEW-RECORD.
074200     PERFORM 5450-OK-UPDATE-RENAME.
074300     PERFORM 5480-OK-DELETE-RENAMED.
074400     PERFORM 5600-EXPORT-BACKUP.
074500     PERFORM 5700-IMPORT-BACKUP.
074600*----------------------------------------------------------------*
074700 5000-99-EXIT.                   EXIT.
074800*----------------------------------------------------------------*
074900*----------------------------------------------------------------*
075000 5100-LIST-ALL-ACTIVE            SECTION.
075100*----------------------------------------------------------------*
075200     MOVE SPACES                  TO RPT-TEXT.
075300     STRING 'LIST ALL ACTIVE RECORDS -'
075400                                  DELIMITED BY SIZE INTO RPT-TEXT.
075500     PERFORM 9200-WRITE-REPORT-LINE.
075600
075700     MOVE 1   TO WRK-CTLG-IDX.
075800     PERFORM 5105-LIST-ONE-ACTIVE-ROW
075900        UNTIL WRK-CTLG-IDX > FKCTB01-CATALOG-COUNT.
076000*----------------------------------------------------------------*
076100 5100-99-EXIT.                   EXIT.
076200*----------------------------------------------------------------*
076300*----------------------------------------------------------------*
076400 5105-LIST-ONE-ACTIVE-ROW         SECTION.
076500*----------------------------------------------------------------*
076600     IF FK-STATUS-ACTIVE OF FKCTB01-CATALOG-ENTRY(WRK-CTLG-IDX)
076700        MOVE FKCTB01-CATALOG-ENTRY(WRK-CTLG-IDX)
076800                               TO WRK-FOUND-REG
076900        MOVE 'RECORD: '        TO WRK-RPT-LABEL
077000        PERFORM 9250-FORMAT-FUNKO-LINE
077100     END-IF.
077200     ADD 1   TO WRK-CTLG-IDX.
077300*----------------------------------------------------------------*
077400 5105-99-EXIT.                   EXIT.
077500*----------------------------------------------------------------*
077600*----------------------------------------------------------------*
077700 5200-OK-FIND-BY-ID              SECTION.
077800*----------------------------------------------------------------*
077900     MOVE SPACES                  TO RPT-TEXT.
078000     IF NOT WRK-FIRST-LOADED-SET
078100        STRING 'FIND-BY-ID (OK): SKIPPED - EMPTY CATALOG'
078200                                  DELIMITED BY SIZE INTO RPT-TEXT
078300        PERFORM 9200-WRITE-REPORT-LINE
078400     ELSE
078500        MOVE WRK-FIRST-LOADED-COD TO WRK-SEARCH-COD
078600        PERFORM 7200-FIND-BY-ID
078700        IF WRK-ROW-FOUND
078800           MOVE 'FIND-BY-ID (OK): '  TO WRK-RPT-LABEL
078900           PERFORM 9250-FORMAT-FUNKO-LINE
079000        ELSE
079100           STRING 'FIND-BY-ID (OK): UNEXPECTEDLY NOT FOUND'
079200                                  DELIMITED BY SIZE INTO RPT-TEXT
079300           PERFORM 9200-WRITE-REPORT-LINE
079400        END-IF
079500     END-IF.
079600*----------------------------------------------------------------*
079700 5200-99-EXIT.                   EXIT.
079800*----------------------------------------------------------------*
079900*----------------------------------------------------------------*
080000 5300-OK-FIND-BY-NAME            SECTION.
080100*----------------------------------------------------------------*
080200     MOVE SPACES                  TO WRK-SEARCH-NAME.
080300     MOVE 'Doctor Who Tardis'     TO WRK-SEARCH-NAME.
080400     MOVE 17                      TO WRK-SEARCH-NAME-LEN.
080500     PERFORM 7250-FIND-BY-NAME.
080600
080700     MOVE SPACES                  TO RPT-TEXT.
080800     IF WRK-ROW-FOUND
080900        MOVE 'FIND-BY-NAME (OK): ' TO WRK-RPT-LABEL
081000        PERFORM 9250-FORMAT-FUNKO-LINE
081100     ELSE
081200        STRING 'FIND-BY-NAME (OK): NOT ON FILE THIS RUN'
081300                                  DELIMITED BY SIZE INTO RPT-TEXT
081400        PERFORM 9200-WRITE-REPORT-LINE
081500     END-IF.
081600*----------------------------------------------------------------*
081700 5300-99-EXIT.                   EXIT.
081800*----------------------------------------------------------------*
081900*----------------------------------------------------------------*
082000 5400-OK-SAVE-NEW-RECORD         SECTION.
082100*----------------------------------------------------------------*
082200     INITIALIZE WRK-FUNKO-REG.
082300     MOVE 'MadiFunko'             TO FK-NAME  OF WRK-FUNKO-REG.
082400     MOVE 'OTROS'                 TO FK-MODEL OF WRK-FUNKO-REG.
082500     MOVE 42.00                   TO FK-PRICE OF WRK-FUNKO-REG.
082600     PERFORM 7600-MOVE-RUN-DATE-TO-REL-DATE.
082700
082800     CALL WRK-CALLED-FKCG0002    USING WRK-CATALOG-TABLE
082900                                        WRK-FUNKO-REG
083000                                        WRK-CALL-RETURN-AREA.
083100
083200     MOVE SPACES                  TO RPT-TEXT.
083300     IF WRK-CALL-OK
083400        MOVE FK-COD OF WRK-FUNKO-REG TO WRK-SAVED-COD
083500        MOVE 'SAVE (OK): '        TO WRK-RPT-LABEL
083600        MOVE WRK-FUNKO-REG        TO WRK-FOUND-REG
083700        PERFORM 9250-FORMAT-FUNKO-LINE
083800     ELSE
083900        STRING 'SAVE (OK): UNEXPECTEDLY REJECTED'
084000                                  DELIMITED BY SIZE INTO RPT-TEXT
084100        PERFORM 9200-WRITE-REPORT-LINE
084200     END-IF.
084300*----------------------------------------------------------------*
084400 5400-99-EXIT.                   EXIT.
084500*----------------------------------------------------------------*
084600*----------------------------------------------------------------*
084700 5450-OK-UPDATE-RENAME           SECTION.
084800*----------------------------------------------------------------*
084900     MOVE SPACES                  TO RPT-TEXT.
085000     IF WRK-SAVED-COD              EQUAL SPACES
085100        STRING 'UPDATE (OK): SKIPPED - PRIOR SAVE FAILED'
085200                                  DELIMITED BY SIZE INTO RPT-TEXT
085300        PERFORM 9200-WRITE-REPORT-LINE
085400     ELSE
085500        MOVE WRK-FUNKO-REG        TO WRK-BACKUP-REG
085600        MOVE 'MadiFunkoModified'  TO FK-NAME OF WRK-FUNKO-REG
085700
085800        MOVE 'Y'                  TO WRK-UPDT-NAME-SW
085900        MOVE 'N'                  TO WRK-UPDT-MODEL-SW
086000        MOVE 'N'                  TO WRK-UPDT-PRICE-SW
086100        MOVE 'N'                  TO WRK-UPDT-RELDATE-SW
086200
086300        CALL WRK-CALLED-FKCG0003 USING WRK-CATALOG-TABLE
086400                                       WRK-SAVED-COD
086500                                       WRK-FUNKO-REG
086600                                       WRK-UPDT-SWITCHES
086700                                       WRK-CALL-RETURN-AREA
086800
086900        IF WRK-CALL-OK
087000           MOVE 'UPDATE (OK): '   TO WRK-RPT-LABEL
087100           MOVE WRK-FUNKO-REG     TO WRK-FOUND-REG
087200           PERFORM 9250-FORMAT-FUNKO-LINE
087300        ELSE
087400           STRING 'UPDATE (OK): UNEXPECTEDLY REJECTED'
087500                                  DELIMITED BY SIZE INTO RPT-TEXT
087600           PERFORM 9200-WRITE-REPORT-LINE
087700        END-IF
087800     END-IF.
087900*----------------------------------------------------------------*
088000 5450-99-EXIT.                   EXIT.
088100*----------------------------------------------------------------*
088200*----------------------------------------------------------------*
088300 5480-OK-DELETE-RENAMED          SECTION.
088400*----------------------------------------------------------------*
088500     MOVE SPACES                  TO RPT-TEXT.
088600     IF WRK-SAVED-COD              EQUAL SPACES
088700        STRING 'DELETE (OK): SKIPPED - PRIOR SAVE FAILED'
088800                                  DELIMITED BY SIZE INTO RPT-TEXT
088900        PERFORM 9200-WRITE-REPORT-LINE
089000     ELSE
089100        CALL WRK-CALLED-FKCG0004 USING WRK-CATALOG-TABLE
089200                                       WRK-SAVED-COD
089300                                       WRK-CALL-RETURN-AREA
089400
089500        IF WRK-CALL-OK
089600           STRING 'DELETE (OK): MADIFUNKOMODIFIED REMOVED'
089700                                  DELIMITED BY SIZE INTO RPT-TEXT
089800        ELSE
089900           STRING 'DELETE (OK): UNEXPECTEDLY NOT REMOVED'
090000                                  DELIMITED BY SIZE INTO RPT-TEXT
090100        END-IF
090200        PERFORM 9200-WRITE-REPORT-LINE
090300     END-IF.
090400*----------------------------------------------------------------*
090500 5480-99-EXIT.                   EXIT.
090600*----------------------------------------------------------------*
090700*----------------------------------------------------------------*
090800 5600-EXPORT-BACKUP              SECTION.
090900*----------------------------------------------------------------*
091000     MOVE 'OPEN FILE BACKUP-FILE (OUTPUT)' TO WRK-ERROR-MSG.
091100     OPEN OUTPUT BACKUP-FILE.
091200     PERFORM 8200-TEST-FS-BAKFILE.
091300
091400     MOVE 1   TO WRK-CTLG-IDX.
091500     PERFORM 5605-WRITE-ONE-BAK-ROW
091600        UNTIL WRK-CTLG-IDX > FKCTB01-CATALOG-COUNT.
091700
091800     CLOSE BACKUP-FILE.
091900
092000     MOVE SPACES                  TO RPT-TEXT.
092100     STRING 'BACKUP EXPORTED - RECORDS: ',
092200            WRK-BAKFILE-WRITE-COUNTER
092300                                  DELIMITED BY SIZE INTO RPT-TEXT.
092400     PERFORM 9200-WRITE-REPORT-LINE.
092500*----------------------------------------------------------------*
092600 5600-99-EXIT.                   EXIT.
092700*----------------------------------------------------------------*
092800*----------------------------------------------------------------*
092900 5605-WRITE-ONE-BAK-ROW           SECTION.
093000*----------------------------------------------------------------*
093100     IF FK-STATUS-ACTIVE OF FKCTB01-CATALOG-ENTRY(WRK-CTLG-IDX)
093200        MOVE FKCTB01-CATALOG-ENTRY(WRK-CTLG-IDX)
093300                               TO FD-REG-BAKFILE
093400        MOVE 'WRITING BACKUP-FILE' TO WRK-ERROR-MSG
093500        WRITE FD-REG-BAKFILE
093600        PERFORM 8200-TEST-FS-BAKFILE
093700        ADD 1                   TO WRK-BAKFILE-WRITE-COUNTER
093800     END-IF.
093900     ADD 1   TO WRK-CTLG-IDX.
094000*----------------------------------------------------------------*
094100 5605-99-EXIT.                   EXIT.
094200*----------------------------------------------------------------*
094300*----------------------------------------------------------------*
094400 5700-IMPORT-BACKUP              SECTION.
094500*----------------------------------------------------------------*
094600     MOVE 'OPEN FILE BACKUP-FILE (INPUT)' TO WRK-ERROR-MSG.
094700     OPEN INPUT  BACKUP-FILE.
094800     PERFORM 8200-TEST-FS-BAKFILE.
094900
095000     MOVE SPACES                  TO WRK-BAKFILE-EOF.
095100
095200     PERFORM 5750-READ-BAKFILE.
095300     PERFORM 5750-READ-BAKFILE UNTIL WRK-BAKFILE-EOF EQUAL 'END'.
095400
095500     CLOSE BACKUP-FILE.
095600
095700     MOVE SPACES                  TO RPT-TEXT.
095800     STRING 'BACKUP READ BACK - RECORDS: ',
095900            WRK-BAKFILE-READ-COUNTER
096000                                  DELIMITED BY SIZE INTO RPT-TEXT.
096100     PERFORM 9200-WRITE-REPORT-LINE.
096200*----------------------------------------------------------------*
096300 5700-99-EXIT.                   EXIT.
096400*----------------------------------------------------------------*
096500*----------------------------------------------------------------*
096600 5750-READ-BAKFILE               SECTION.
096700*----------------------------------------------------------------*
096800     MOVE 'READING BACKUP-FILE'   TO WRK-ERROR-MSG.
096900
097000     READ BACKUP-FILE            INTO WRK-BACKUP-REG.
097100
097200     PERFORM 8200-TEST-FS-BAKFILE.
097300
097400     IF WRK-FS-BAKFILE             EQUAL 10
097500        MOVE 'END'                TO WRK-BAKFILE-EOF
097600     ELSE
097700        ADD 1                     TO WRK-BAKFILE-READ-COUNTER
097800     END-IF.
097900*----------------------------------------------------------------*
098000 5750-99-EXIT.                   EXIT.
098100*----------------------------------------------------------------*
098200*----------------------------------------------------------------*
098300 6000-RUN-QUERIES                SECTION.
098400*----------------------------------------------------------------*
098500     MOVE SPACES                  TO RPT-TEXT.
098600     STRING '=== PHASE 4 - CATALOG QUERIES ==='
098700                                  DELIMITED BY SIZE INTO RPT-TEXT.
098800     PERFORM 9200-WRITE-REPORT-LINE.
098900
099000     PERFORM 6100-QUERY-MOST-EXPENSIVE.
099100     PERFORM 6200-QUERY-AVERAGE-PRICE.
099200     PERFORM 6300-QUERY-GROUP-BY-MODEL.
099300     PERFORM 6400-QUERY-COUNT-BY-MODEL.
099400     PERFORM 6500-QUERY-YEAR-FILTER.
099500     PERFORM 6600-QUERY-STITCH-COUNT.
099600     PERFORM 6700-QUERY-STITCH-FIND.
099700*----------------------------------------------------------------*
099800 6000-99-EXIT.                   EXIT.
099900*----------------------------------------------------------------*
100000*----------------------------------------------------------------*
100100 6100-QUERY-MOST-EXPENSIVE       SECTION.
100200*----------------------------------------------------------------*
100300     MOVE 'N'                     TO WRK-MAX-PRICE-SW.
100400     INITIALIZE WRK-MAX-PRICE-REG.
100500
100600     MOVE 1   TO WRK-CTLG-IDX.
100700     PERFORM 6105-TEST-ONE-MAX-PRICE
100800        UNTIL WRK-CTLG-IDX > FKCTB01-CATALOG-COUNT.
100900
101000     MOVE SPACES                  TO RPT-TEXT.
101100     IF WRK-MAX-PRICE-FOUND
101200        MOVE WRK-MAX-PRICE-REG    TO WRK-FOUND-REG
101300        MOVE 'MOST EXPENSIVE: '   TO WRK-RPT-LABEL
101400        PERFORM 9250-FORMAT-FUNKO-LINE
101500     ELSE
101600        STRING 'MOST EXPENSIVE: NO ACTIVE RECORDS ON FILE'
101700                                  DELIMITED BY SIZE INTO RPT-TEXT
101800        PERFORM 9200-WRITE-REPORT-LINE
101900     END-IF.
102000*----------------------------------------------------------------*
102100 6100-99-EXIT.                   EXIT.
102200*----------------------------------------------------------------*
102300*----------------------------------------------------------------*
102400 6105-TEST-ONE-MAX-PRICE          SECTION.
102500*----------------------------------------------------------------*
102600     IF FK-STATUS-ACTIVE OF FKCTB01-CATALOG-ENTRY(WRK-CTLG-IDX)
102700        IF NOT WRK-MAX-PRICE-FOUND
102800           OR FK-PRICE OF FKCTB01-CATALOG-ENTRY(WRK-CTLG-IDX)
102900              > FK-PRICE OF WRK-MAX-PRICE-REG
103000              MOVE FKCTB01-CATALOG-ENTRY(WRK-CTLG-IDX)
103100                               TO WRK-MAX-PRICE-REG
103200              SET WRK-MAX-PRICE-FOUND TO TRUE
103300        END-IF
103400     END-IF.
103500     ADD 1   TO WRK-CTLG-IDX.
103600*----------------------------------------------------------------*
103700 6105-99-EXIT.                   EXIT.
103800*----------------------------------------------------------------*
103900*----------------------------------------------------------------*
104000 6200-QUERY-AVERAGE-PRICE        SECTION.
104100*----------------------------------------------------------------*
104200     MOVE ZERO                    TO WRK-PRICE-TOTAL
104300                                     WRK-PRICE-COUNT.
104400
104500     MOVE 1   TO WRK-CTLG-IDX.
104600     PERFORM 6205-TOTAL-ONE-PRICE
104700        UNTIL WRK-CTLG-IDX > FKCTB01-CATALOG-COUNT.
104800
104900     IF WRK-PRICE-COUNT           EQUAL ZERO
105000        MOVE ZERO                 TO WRK-AVERAGE-PRICE
105100     ELSE
105200        COMPUTE WRK-AVERAGE-PRICE ROUNDED =
105300                WRK-PRICE-TOTAL / WRK-PRICE-COUNT
105400     END-IF.
105500
105600     MOVE WRK-AVERAGE-PRICE       TO WRK-AVG-PRICE-EDIT.
105700
105800     MOVE SPACES                  TO RPT-TEXT.
105900     STRING 'AVERAGE PRICE: ', WRK-AVG-PRICE-EDIT
106000                                  DELIMITED BY SIZE INTO RPT-TEXT.
106100     PERFORM 9200-WRITE-REPORT-LINE.
106200*----------------------------------------------------------------*
106300 6200-99-EXIT.                   EXIT.
106400*----------------------------------------------------------------*
106500*----------------------------------------------------------------*
106600 6205-TOTAL-ONE-PRICE             SECTION.
106700*----------------------------------------------------------------*
106800     IF FK-STATUS-ACTIVE OF FKCTB01-CATALOG-ENTRY(WRK-CTLG-IDX)
106900        ADD FK-PRICE OF FKCTB01-CATALOG-ENTRY(WRK-CTLG-IDX)
107000                               TO WRK-PRICE-TOTAL
107100        ADD 1                   TO WRK-PRICE-COUNT
107200     END-IF.
107300     ADD 1   TO WRK-CTLG-IDX.
107400*----------------------------------------------------------------*
107500 6205-99-EXIT.                   EXIT.
107600*----------------------------------------------------------------*
107700*----------------------------------------------------------------*
107800 6300-QUERY-GROUP-BY-MODEL       SECTION.
107900*----------------------------------------------------------------*
108000     MOVE ZERO                    TO WRK-MODEL-COUNTS.
108100
108200     SET WRK-MODEL-CT-IDX         TO 1.
108300     PERFORM 6305-GROUP-ONE-MODEL VARYING WRK-MODEL-IDX FROM 1 BY 1
108400        UNTIL WRK-MODEL-IDX > 4.
108500*----------------------------------------------------------------*
108600 6300-99-EXIT.                   EXIT.
108700*----------------------------------------------------------------*
108800*----------------------------------------------------------------*
108900 6305-GROUP-ONE-MODEL             SECTION.
109000*----------------------------------------------------------------*
109100     MOVE SPACES               TO RPT-TEXT.
109200     STRING 'MODEL GROUP: ',
109300            WRK-MODEL-NAME-ENTRY(WRK-MODEL-IDX)
109400                               DELIMITED BY SIZE INTO RPT-TEXT.
109500     PERFORM 9200-WRITE-REPORT-LINE.
109600
109700     MOVE 1   TO WRK-CTLG-IDX.
109800     PERFORM 6308-GROUP-ONE-MODEL-ROW
109900        UNTIL WRK-CTLG-IDX > FKCTB01-CATALOG-COUNT.
110000*----------------------------------------------------------------*
110100 6305-99-EXIT.                   EXIT.
110200*----------------------------------------------------------------*
110300*----------------------------------------------------------------*
110400 6308-GROUP-ONE-MODEL-ROW         SECTION.
110500*----------------------------------------------------------------*
110600     IF FK-STATUS-ACTIVE OF
110700           FKCTB01-CATALOG-ENTRY(WRK-CTLG-IDX)
110800        AND FK-MODEL OF FKCTB01-CATALOG-ENTRY(WRK-CTLG-IDX)
110900            EQUAL WRK-MODEL-NAME-ENTRY(WRK-MODEL-IDX)
111000        MOVE FKCTB01-CATALOG-ENTRY(WRK-CTLG-IDX)
111100                            TO WRK-FOUND-REG
111200        MOVE '   FIGURE: '  TO WRK-RPT-LABEL
111300        PERFORM 9250-FORMAT-FUNKO-LINE
111400        SET WRK-MODEL-CT-IDX TO WRK-MODEL-IDX
111500        ADD 1 TO WRK-MODEL-COUNT-ENTRY(WRK-MODEL-CT-IDX)
111600     END-IF.
111700     ADD 1   TO WRK-CTLG-IDX.
111800*----------------------------------------------------------------*
111900 6308-99-EXIT.                   EXIT.
112000*----------------------------------------------------------------*
112100*----------------------------------------------------------------*
112200 6400-QUERY-COUNT-BY-MODEL       SECTION.
112300*----------------------------------------------------------------*
112400     PERFORM 6405-PRINT-ONE-MODEL-COUNT VARYING WRK-MODEL-IDX
112500        FROM 1 BY 1 UNTIL WRK-MODEL-IDX > 4.
112600*----------------------------------------------------------------*
112700 6400-99-EXIT.                   EXIT.
112800*----------------------------------------------------------------*
112900*----------------------------------------------------------------*
113000 6405-PRINT-ONE-MODEL-COUNT       SECTION.
113100*----------------------------------------------------------------*
113200     SET WRK-MODEL-CT-IDX      TO WRK-MODEL-IDX.
113300     MOVE SPACES               TO RPT-TEXT.
113400     STRING 'MODEL COUNT: ',
113500            WRK-MODEL-NAME-ENTRY(WRK-MODEL-IDX), ' = ',
113600            WRK-MODEL-COUNT-ENTRY(WRK-MODEL-CT-IDX)
113700                               DELIMITED BY SIZE INTO RPT-TEXT.
113800     PERFORM 9200-WRITE-REPORT-LINE.
113900*----------------------------------------------------------------*
114000 6405-99-EXIT.                   EXIT.
114100*----------------------------------------------------------------*
114200*----------------------------------------------------------------*
114300 6500-QUERY-YEAR-FILTER          SECTION.
114400*----------------------------------------------------------------*
114500     MOVE SPACES                  TO RPT-TEXT.
114600     STRING 'RECORDS RELEASED IN ', WRK-TARGET-YEAR, ' -'
114700                                  DELIMITED BY SIZE INTO RPT-TEXT.
114800     PERFORM 9200-WRITE-REPORT-LINE.
114900
115000     MOVE 1   TO WRK-CTLG-IDX.
115100     PERFORM 6505-TEST-ONE-YEAR-ROW
115200        UNTIL WRK-CTLG-IDX > FKCTB01-CATALOG-COUNT.
115300*----------------------------------------------------------------*
115400 6500-99-EXIT.                   EXIT.
115500*----------------------------------------------------------------*
115600*----------------------------------------------------------------*
115700 6505-TEST-ONE-YEAR-ROW           SECTION.
115800*----------------------------------------------------------------*
115900     IF FK-STATUS-ACTIVE OF FKCTB01-CATALOG-ENTRY(WRK-CTLG-IDX)
116000        AND FK-REL-YEAR OF FKCTB01-CATALOG-ENTRY(WRK-CTLG-IDX)
116100            EQUAL WRK-TARGET-YEAR
116200        MOVE FKCTB01-CATALOG-ENTRY(WRK-CTLG-IDX)
116300                               TO WRK-FOUND-REG
116400        MOVE '   FIGURE: '     TO WRK-RPT-LABEL
116500        PERFORM 9250-FORMAT-FUNKO-LINE
116600        ADD 1                  TO WRK-YEAR-FILTER-COUNTER
116700     END-IF.
116800     ADD 1   TO WRK-CTLG-IDX.
116900*----------------------------------------------------------------*
117000 6505-99-EXIT.                   EXIT.
117100*----------------------------------------------------------------*
117200*----------------------------------------------------------------*
117300 6600-QUERY-STITCH-COUNT         SECTION.
117400*----------------------------------------------------------------*
117500     MOVE ZERO                    TO WRK-STITCH-COUNTER.
117600
117700     MOVE 1   TO WRK-CTLG-IDX.
117800     PERFORM 6605-TEST-ONE-STITCH-ROW
117900        UNTIL WRK-CTLG-IDX > FKCTB01-CATALOG-COUNT.
118000
118100     MOVE SPACES                  TO RPT-TEXT.
118200     STRING 'STITCH NAME-PREFIX COUNT: ', WRK-STITCH-COUNTER
118300                                  DELIMITED BY SIZE INTO RPT-TEXT.
118400     PERFORM 9200-WRITE-REPORT-LINE.
118500*----------------------------------------------------------------*
118600 6600-99-EXIT.                   EXIT.
118700*----------------------------------------------------------------*
118800*----------------------------------------------------------------*
118900 6605-TEST-ONE-STITCH-ROW         SECTION.
119000*----------------------------------------------------------------*
119100     IF FK-STATUS-ACTIVE OF FKCTB01-CATALOG-ENTRY(WRK-CTLG-IDX)
119200        MOVE FKCTB01-CATALOG-ENTRY(WRK-CTLG-IDX)
119300                               TO WRK-FOUND-REG
119400        PERFORM 7270-NAME-PREFIX-TEST
119500        IF WRK-ROW-FOUND
119600           ADD 1               TO WRK-STITCH-COUNTER
119700        END-IF
119800     END-IF.
119900     ADD 1   TO WRK-CTLG-IDX.
120000*----------------------------------------------------------------*
120100 6605-99-EXIT.                   EXIT.
120200*----------------------------------------------------------------*
120300*----------------------------------------------------------------*
120400 6700-QUERY-STITCH-FIND          SECTION.
120500*----------------------------------------------------------------*
120600     MOVE 'N'                     TO WRK-STITCH-FIND-SW.
120700
120800     MOVE 1   TO WRK-CTLG-IDX.
120900     PERFORM 6705-TEST-ONE-STITCH-FIND
121000        UNTIL WRK-CTLG-IDX > FKCTB01-CATALOG-COUNT
121100           OR WRK-STITCH-FIND-FOUND.
121200
121300     MOVE SPACES                  TO RPT-TEXT.
121400     IF WRK-STITCH-FIND-FOUND
121500        MOVE 'STITCH FIRST MATCH: ' TO WRK-RPT-LABEL
121600        PERFORM 9250-FORMAT-FUNKO-LINE
121700     ELSE
121800        STRING 'STITCH FIRST MATCH: NOT FOUND'
121900                                  DELIMITED BY SIZE INTO RPT-TEXT
122000        PERFORM 9200-WRITE-REPORT-LINE
122100     END-IF.
122200*----------------------------------------------------------------*
122300 6700-99-EXIT.                   EXIT.
122400*----------------------------------------------------------------*
122500*----------------------------------------------------------------*
122600 6705-TEST-ONE-STITCH-FIND        SECTION.
122700*----------------------------------------------------------------*
122800     IF FK-STATUS-ACTIVE OF FKCTB01-CATALOG-ENTRY(WRK-CTLG-IDX)
122900        MOVE FKCTB01-CATALOG-ENTRY(WRK-CTLG-IDX)
123000                               TO WRK-FOUND-REG
123100        PERFORM 7270-NAME-PREFIX-TEST
123200        IF WRK-ROW-FOUND
123300           SET WRK-STITCH-FIND-FOUND TO TRUE
123400        END-IF
123500     END-IF.
123600     IF NOT WRK-STITCH-FIND-FOUND
123700        ADD 1   TO WRK-CTLG-IDX
123800     END-IF.
123900*----------------------------------------------------------------*
124000 6705-99-EXIT.                   EXIT.
124100*----------------------------------------------------------------*
124200*----------------------------------------------------------------*
124300 7100-VALIDATE-FUNKO-REG         SECTION.
124400*----------------------------------------------------------------*
124500     MOVE '00'                    TO WRK-RETURN-CODE-X.
124600
124700     IF FK-NAME OF WRK-FUNKO-REG  EQUAL SPACES
124800        MOVE '90'                 TO WRK-RETURN-CODE-X
124900     END-IF.
125000
125100     IF NOT FK-MODEL-VALID OF WRK-FUNKO-REG
125200        MOVE '90'                 TO WRK-RETURN-CODE-X
125300     END-IF.
125400
125500     IF FK-PRICE OF WRK-FUNKO-REG  < ZERO
125600        MOVE '90'                 TO WRK-RETURN-CODE-X
125700     END-IF.
125800
125900     IF WRK-PRICE-BAD
126000        MOVE '90'                 TO WRK-RETURN-CODE-X
126100     END-IF.
126200
126300     IF FK-REL-DATE OF WRK-FUNKO-REG EQUAL SPACES
126400        MOVE '90'                 TO WRK-RETURN-CODE-X
126500     END-IF.
126600*----------------------------------------------------------------*
126700 7100-99-EXIT.                   EXIT.
126800*----------------------------------------------------------------*
126900*----------------------------------------------------------------*
127000 7200-FIND-BY-ID                 SECTION.
127100*----------------------------------------------------------------*
127200     MOVE 'N'                     TO WRK-FOUND-SW.
127300     INITIALIZE WRK-FOUND-REG.
127400
127500     MOVE 1   TO WRK-CTLG-IDX.
127600     PERFORM 7205-TEST-ONE-ID-ROW
127700        UNTIL WRK-CTLG-IDX > FKCTB01-CATALOG-COUNT
127800           OR WRK-ROW-FOUND.
127900*----------------------------------------------------------------*
128000 7200-99-EXIT.                   EXIT.
128100*----------------------------------------------------------------*
128200*----------------------------------------------------------------*
128300 7205-TEST-ONE-ID-ROW             SECTION.
128400*----------------------------------------------------------------*
128500     IF FK-STATUS-ACTIVE OF FKCTB01-CATALOG-ENTRY(WRK-CTLG-IDX)
128600        AND FK-COD OF FKCTB01-CATALOG-ENTRY(WRK-CTLG-IDX)
128700            EQUAL WRK-SEARCH-COD
128800        MOVE FKCTB01-CATALOG-ENTRY(WRK-CTLG-IDX)
128900                               TO WRK-FOUND-REG
129000        SET WRK-ROW-FOUND      TO TRUE
129100     END-IF.
129200     IF NOT WRK-ROW-FOUND
129300        ADD 1   TO WRK-CTLG-IDX
129400     END-IF.
129500*----------------------------------------------------------------*
129600 7205-99-EXIT.                   EXIT.
129700*----------------------------------------------------------------*
129800*----------------------------------------------------------------*
129900 7250-FIND-BY-NAME               SECTION.
130000*----------------------------------------------------------------*
130100     MOVE 'N'                     TO WRK-FOUND-SW.
130200     INITIALIZE WRK-FOUND-REG.
130300
130400     MOVE 1   TO WRK-CTLG-IDX.
130500     PERFORM 7255-TEST-ONE-NAME-ROW
130600        UNTIL WRK-CTLG-IDX > FKCTB01-CATALOG-COUNT
130700           OR WRK-ROW-FOUND.
130800
130900     IF NOT WRK-ROW-FOUND
131000        INITIALIZE WRK-FOUND-REG
131100     END-IF.
131200*----------------------------------------------------------------*
131300 7250-99-EXIT.                   EXIT.
131400*----------------------------------------------------------------*
131500*----------------------------------------------------------------*
131600 7255-TEST-ONE-NAME-ROW           SECTION.
131700*----------------------------------------------------------------*
131800     IF FK-STATUS-ACTIVE OF FKCTB01-CATALOG-ENTRY(WRK-CTLG-IDX)
131900        MOVE FKCTB01-CATALOG-ENTRY(WRK-CTLG-IDX)
132000                               TO WRK-FOUND-REG
132100        PERFORM 7260-NAME-CONTAINS-TEST
132200     END-IF.
132300     IF NOT WRK-ROW-FOUND
132400        ADD 1   TO WRK-CTLG-IDX
132500     END-IF.
132600*----------------------------------------------------------------*
132700 7255-99-EXIT.                   EXIT.
132800*----------------------------------------------------------------*
132900*----------------------------------------------------------------*
133000*  7260-NAME-CONTAINS-TEST - CASE-SENSITIVE "CONTAINS" TEST OF     *
133100*  WRK-SEARCH-NAME (LENGTH WRK-SEARCH-NAME-LEN) AGAINST FK-NAME OF *
133200*  WRK-FOUND-REG.  NO INTRINSIC FUNCTION ON THIS RELEASE OF THE    *
133300*  COMPILER - SCAN BY REFERENCE MODIFICATION, ONE BYTE AT A TIME.  *
133400*----------------------------------------------------------------*
133500 7260-NAME-CONTAINS-TEST         SECTION.
133600*----------------------------------------------------------------*
133700     SET WRK-ROW-FOUND            TO FALSE.
133800     MOVE 1   TO WRK-SCAN-POS.
133900
134000     PERFORM 7265-TEST-ONE-SCAN-POS
134100        UNTIL WRK-SCAN-POS > 41 - WRK-SEARCH-NAME-LEN
134200           OR WRK-ROW-FOUND.
134300*----------------------------------------------------------------*
134400 7260-99-EXIT.                   EXIT.
134500*----------------------------------------------------------------*
134600*----------------------------------------------------------------*
134700 7265-TEST-ONE-SCAN-POS           SECTION.
134800*----------------------------------------------------------------*
134900     IF FK-NAME OF WRK-FOUND-REG
135000           (WRK-SCAN-POS : WRK-SEARCH-NAME-LEN)
135100        EQUAL WRK-SEARCH-NAME (1 : WRK-SEARCH-NAME-LEN)
135200        SET WRK-ROW-FOUND      TO TRUE
135300     ELSE
135400        ADD 1   TO WRK-SCAN-POS
135500     END-IF.
135600*----------------------------------------------------------------*
135700 7265-99-EXIT.                   EXIT.
135800*----------------------------------------------------------------*
135900*----------------------------------------------------------------*
136000*  7270-NAME-PREFIX-TEST - CASE-SENSITIVE PREFIX TEST OF           *
136100*  WRK-STITCH-PREFIX AGAINST FK-NAME OF WRK-FOUND-REG.             *
136200*----------------------------------------------------------------*
136300 7270-NAME-PREFIX-TEST           SECTION.
136400*----------------------------------------------------------------*
136500     SET WRK-ROW-FOUND            TO FALSE.
136600
136700     IF FK-NAME OF WRK-FOUND-REG (1 : WRK-STITCH-PREFIX-LEN)
136800           EQUAL WRK-STITCH-PREFIX
136900        SET WRK-ROW-FOUND         TO TRUE
137000     END-IF.
137100*----------------------------------------------------------------*
137200 7270-99-EXIT.                   EXIT.
137300*----------------------------------------------------------------*
137400*----------------------------------------------------------------*
137500 7300-ASSIGN-KEY-AND-ID          SECTION.
137600*----------------------------------------------------------------*
137700     COMPUTE FK-ID OF WRK-FUNKO-REG =
137800             FKCTB01-CATALOG-COUNT + 1.
137900
138000     IF FK-COD OF WRK-FUNKO-REG   EQUAL SPACES
138100        PERFORM 7400-GENERATE-KEY
138200     END-IF.
138300*----------------------------------------------------------------*
138400 7300-99-EXIT.                   EXIT.
138500*----------------------------------------------------------------*
138600*----------------------------------------------------------------*
138700*  7400-GENERATE-KEY - BUILDS A 36-BYTE KEY OUT OF THE RUN DATE,   *
138800*  RUN TIME AND A ROW SEQUENCE (SEE FK-0151 ON THE CHANGE LOG).    *
138900*----------------------------------------------------------------*
139000 7400-GENERATE-KEY               SECTION.
139100*----------------------------------------------------------------*
139200     ADD 1                        TO WRK-GEN-SEQUENCE.
139300
139400     MOVE YYYY-FORMATTED          TO WRK-GEN-SEG1 (1:4).
139500     MOVE MM-FORMATTED            TO WRK-GEN-SEG1 (5:2).
139600     MOVE DD-FORMATTED            TO WRK-GEN-SEG1 (7:2).
139700     MOVE HOUR-FORMATTED          TO WRK-GEN-SEG2 (1:2).
139800     MOVE MINUTE-FORMATTED        TO WRK-GEN-SEG2 (3:2).
139900     MOVE SECOND-FORMATTED        TO WRK-GEN-SEG3 (1:2).
140000     MOVE WRK-GEN-SEQUENCE        TO WRK-GEN-SEG3 (3:2).
140100     MOVE WRK-GEN-SEQUENCE        TO WRK-GEN-SEG4.
140200
140300     MOVE WRK-GEN-KEY-ALL         TO FK-COD OF WRK-FUNKO-REG.
140400*----------------------------------------------------------------*
140500 7400-99-EXIT.                   EXIT.
140600*----------------------------------------------------------------*
140700*----------------------------------------------------------------*
140800*  7500-PARSE-PRICE - MANUAL SIGN/DIGIT PARSE OF THE CSV PRICE     *
140900*  TEXT.  NO FUNCTION NUMVAL ON THIS RELEASE OF THE COMPILER.      *
141000*----------------------------------------------------------------*
141100 7500-PARSE-PRICE                SECTION.
141200*----------------------------------------------------------------*
141300     INITIALIZE WRK-PRICE-PARSE.
141400     MOVE ZERO                    TO FK-PRICE OF WRK-FUNKO-REG.
141500
141600     MOVE WRK-CSV-PRICE-TEXT (1:1) TO WRK-PRICE-SIGN-CHAR.
141700
141800     IF WRK-PRICE-SIGN-CHAR       EQUAL '-'
141900        MOVE WRK-CSV-PRICE-TEXT (2:11) TO WRK-PRICE-DIGITS
142000     ELSE
142100        MOVE WRK-CSV-PRICE-TEXT (1:12) TO WRK-PRICE-DIGITS
142200     END-IF.
142300
142400     PERFORM 7505-TEST-ONE-PRICE-POS VARYING WRK-SCAN-POS
142500        FROM 1 BY 1 UNTIL WRK-SCAN-POS > 11.
142600
142700     MOVE WRK-PRICE-INT-TEXT      TO WRK-PRICE-INT.
142800     MOVE WRK-PRICE-DEC-TEXT      TO WRK-PRICE-DEC.
142900
143000     COMPUTE FK-PRICE OF WRK-FUNKO-REG =
143100             WRK-PRICE-INT + (WRK-PRICE-DEC / 100).
143200
143300     IF WRK-PRICE-SIGN-CHAR       EQUAL '-'
143400        COMPUTE FK-PRICE OF WRK-FUNKO-REG =
143500                FK-PRICE OF WRK-FUNKO-REG * -1
143600     END-IF.
143700*----------------------------------------------------------------*
143800 7500-99-EXIT.                   EXIT.
143900*----------------------------------------------------------------*
144000*----------------------------------------------------------------*
144100*    30/09/2004 JLC - FK-0174 - A POSITION THAT IS NEITHER THE     *
144200*    DECIMAL POINT NOR A GENUINE DIGIT MEANS A WAREHOUSE CLERK     *
144300*    KEYED SOMETHING OTHER THAN A PRICE - WRK-PRICE-BAD IS SET     *
144400*    AND 7100 REJECTS THE ROW.                                    *
144500 7505-TEST-ONE-PRICE-POS          SECTION.
144600*----------------------------------------------------------------*
144700     IF WRK-PRICE-DIGITS (WRK-SCAN-POS:1) EQUAL '.'
144800        MOVE WRK-PRICE-DIGITS (1 : WRK-SCAN-POS - 1)
144900                               TO WRK-PRICE-INT-TEXT
145000        MOVE WRK-PRICE-DIGITS (WRK-SCAN-POS + 1 : 2)
145100                               TO WRK-PRICE-DEC-TEXT
145200     ELSE
145300        IF WRK-PRICE-DIGITS (WRK-SCAN-POS:1) NOT EQUAL SPACE
145400           AND WRK-PRICE-DIGITS (WRK-SCAN-POS:1)
145500                                  IS NOT CLASS FK-NUMERIC-CLASS
145600           SET WRK-PRICE-BAD     TO TRUE
145700        END-IF
145800     END-IF.
145900*----------------------------------------------------------------*
146000 7505-99-EXIT.                   EXIT.
146100*----------------------------------------------------------------*
146200*----------------------------------------------------------------*
146300 7600-MOVE-RUN-DATE-TO-REL-DATE  SECTION.
146400*----------------------------------------------------------------*
146500     MOVE SPACES                  TO WRK-TODAY-REL-DATE.
146600     STRING YYYY-FORMATTED '-' MM-FORMATTED '-' DD-FORMATTED
146700                                  DELIMITED BY SIZE
146800                                  INTO WRK-TODAY-REL-DATE.
146900     MOVE WRK-TODAY-REL-DATE      TO FK-REL-DATE OF WRK-FUNKO-REG.
147000*----------------------------------------------------------------*
147100 7600-99-EXIT.                   EXIT.
147200*----------------------------------------------------------------*
147300*----------------------------------------------------------------*
147400 8100-TEST-FS-FUNKIN             SECTION.
147500*----------------------------------------------------------------*
147600     IF WRK-FS-FUNKIN             NOT EQUAL ZEROS AND 10
147700        MOVE WRK-FS-FUNKIN        TO WRK-ERROR-CODE
147800        PERFORM 9999-CALL-ABEND-PGM
147900     END-IF.
148000*----------------------------------------------------------------*
148100 8100-99-EXIT.                   EXIT.
148200*----------------------------------------------------------------*
148300*----------------------------------------------------------------*
148400 8200-TEST-FS-BAKFILE            SECTION.
148500*----------------------------------------------------------------*
148600     IF WRK-FS-BAKFILE            NOT EQUAL ZEROS AND 10
148700        MOVE WRK-FS-BAKFILE       TO WRK-ERROR-CODE
148800        PERFORM 9999-CALL-ABEND-PGM
148900     END-IF.
149000*----------------------------------------------------------------*
149100 8200-99-EXIT.                   EXIT.
149200*----------------------------------------------------------------*
149300*----------------------------------------------------------------*
149400 8300-TEST-FS-RPTFILE            SECTION.
149500*----------------------------------------------------------------*
149600     IF WRK-FS-RPTFILE            NOT EQUAL ZEROS
149700        MOVE WRK-FS-RPTFILE       TO WRK-ERROR-CODE
149800        PERFORM 9999-CALL-ABEND-PGM
149900     END-IF.
150000*----------------------------------------------------------------*
150100 8300-99-EXIT.                   EXIT.
150200*----------------------------------------------------------------*
150300*----------------------------------------------------------------*
150400 9000-GET-DATE-TIME              SECTION.
150500*----------------------------------------------------------------*
150600     ACCEPT WRK-SYSTEM-DATE       FROM DATE.
150700     MOVE YY                      TO YYYY-FORMATTED.
150800     MOVE MM                      TO MM-FORMATTED.
150900     MOVE DD                      TO DD-FORMATTED.
151000     ADD  2000                    TO YYYY-FORMATTED.
151100
151200     ACCEPT WRK-SYSTEM-TIME       FROM TIME.
151300     MOVE HOUR                    TO HOUR-FORMATTED.
151400     MOVE MINUTE                  TO MINUTE-FORMATTED.
151500     MOVE SECOND                  TO SECOND-FORMATTED.
151600
151700     COMPUTE WRK-RUN-DATE-CCYYMMDD =
151800             YYYY-FORMATTED * 10000 + MM-FORMATTED * 100
151900             + DD-FORMATTED.
152000*----------------------------------------------------------------*
152100 9000-99-EXIT.                   EXIT.
152200*----------------------------------------------------------------*
152300*----------------------------------------------------------------*
152400 9200-WRITE-REPORT-LINE          SECTION.
152500*----------------------------------------------------------------*
152600     MOVE 'WRITING REPORT-FILE'  TO WRK-ERROR-MSG.
152700
152800     MOVE WRK-REPORT-REG          TO FD-REG-RPTFILE.
152900
153000     WRITE FD-REG-RPTFILE.
153100
153200     PERFORM 8300-TEST-FS-RPTFILE.
153300
153400     ADD 1                        TO WRK-RPTFILE-REGS-COUNTER.
153500*----------------------------------------------------------------*
153600 9200-99-EXIT.                   EXIT.
153700*----------------------------------------------------------------*
153800*----------------------------------------------------------------*
153900*  9250-FORMAT-FUNKO-LINE - COMMON PRINT-LINE BUILDER, SHARED BY   *
154000*  EVERY QUERY AND FIND THAT ECHOES A CATALOG ROW TO THE REPORT.   *
154100*  CALLER MOVES THE ROW TO WRK-FOUND-REG AND SETS WRK-RPT-LABEL    *
154200*  FIRST.                                                         *
154300*----------------------------------------------------------------*
154400 9250-FORMAT-FUNKO-LINE          SECTION.
154500*----------------------------------------------------------------*
154600     MOVE FK-PRICE OF WRK-FOUND-REG TO WRK-PRICE-EDIT.
154700
154800     MOVE SPACES                  TO RPT-TEXT.
154900     STRING WRK-RPT-LABEL         DELIMITED BY SIZE
155000            FK-NAME OF WRK-FOUND-REG DELIMITED BY SIZE
155100            ' MODEL='             DELIMITED BY SIZE
155200            FK-MODEL OF WRK-FOUND-REG DELIMITED BY SIZE
155300            ' PRICE='             DELIMITED BY SIZE
155400            WRK-PRICE-EDIT        DELIMITED BY SIZE
155500            ' REL='               DELIMITED BY SIZE
155600            FK-REL-DATE OF WRK-FOUND-REG DELIMITED BY SIZE
155700                                  INTO RPT-TEXT.
155800
155900     PERFORM 9200-WRITE-REPORT-LINE.
156000*----------------------------------------------------------------*
156100 9250-99-EXIT.                   EXIT.
156200*----------------------------------------------------------------*
156300*----------------------------------------------------------------*
156400 9999-CALL-ABEND-PGM             SECTION.
156500*----------------------------------------------------------------*
156600     MOVE WRK-DATE-FORMATTED      TO WRK-ERROR-DATE.
156700     MOVE WRK-TIME-FORMATTED      TO WRK-ERROR-TIME.
156800     CALL WRK-ABEND-PGM           USING WRK-ERROR-LOG.
156900*----------------------------------------------------------------*
157000 9999-99-EXIT.                   EXIT.
157100*----------------------------------------------------------------*
